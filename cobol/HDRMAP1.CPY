000100******************************************************************
000200*                                                                *
000300*    COPY        : HDRMAP1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : TABLA DE TRABAJO CON EL JUEGO DE COLUMNAS POR *
000600*                : DEFECTO (LLAVE/NOMBRE) QUE SE USA CUANDO EL   *
000700*                : SOLICITANTE DEL REPORTE ES MDO_ADMIN O        *
000800*                : MDO_LEADER. SE CARGA DESDE EL PARAMETRO       *
000900*                : HDRDFLT (VER 510-CARGA-ENCABEZADO-DEFAULT).   *
001000*    NOTA        : LA LLAVE 'FIRSTNAME' SIEMPRE SE ENLAZA AL     *
001100*                : ATRIBUTO USR-FIRSTNAME DEL PERFIL, SIN        *
001200*                : IMPORTAR COMO VENGA NOMBRADA EN EL PARAMETRO. *
001300*                                                                *
001400*    HISTORIAL DE CAMBIOS                                        *
001500*    FECHA       INIC   PETICION   DESCRIPCION                   *
001600*    ----------  -----  ---------  --------------------------   *
001700*    30/05/2024  PEDR   RQ-41055   CREACION INICIAL DEL COPY.    *
001800******************************************************************
001900 01  WKS-TB-ENCABEZADO-DEFAULT.
002000     05  WKS-CANT-COL-DEFAULT            PIC 9(02) COMP-3
002100                                         VALUE ZEROS.
002200     05  WKS-COL-DEFAULT OCCURS 20 TIMES
002300                 INDEXED BY IDX-DEF-COL.
002400         10  WKS-DEF-CAMPO-LLAVE         PIC X(30).
002450         10  WKS-DEF-CAMPO-NOMBRE        PIC X(60).
002480     05  FILLER                          PIC X(08).
