000100******************************************************************
000200*                                                                *
000300*    COPY        : RPTTOT1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL RENGLON DE TOTALES DE CONTROL DEL  *
000600*                : REPORTE DE INSCRIPCION POR LOTE, ARCHIVO      *
000700*                : RPTTOT, UN SOLO RENGLON POR CORRIDA, ESCRITO  *
000800*                : POR BPRC1G01 AL FINALIZAR EL PROCESO.         *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    FECHA       INIC   PETICION   DESCRIPCION                   *
001200*    ----------  -----  ---------  --------------------------   *
001300*    04/02/1990  MGON   -----      CREACION INICIAL DEL COPY.    *
001400*    19/11/1998  RCAST  Y2K-014    NINGUN CAMBIO DE FORMATO, SE  *
001500*                                  REVISA Y CERTIFICA COPY LIBRE *
001600*                                  DE FECHAS DE 2 DIGITOS (Y2K). *
001700*    15/03/2024  PEDR   RQ-40871   SE ACTUALIZA LAYOUT PARA EL   *
001800*                                  NUEVO REPORTE DE INSCRIPCION. *
001900******************************************************************
002000 01  REG-RPTTOT.
002100     05  TOT-LLAVE.
002200         10  TOT-ORG-ID                  PIC X(40).
002300         10  TOT-COURSE-ID               PIC X(40).
002400         10  TOT-BATCH-ID                PIC X(40).
002500     05  TOT-PENDING-COUNT               PIC 9(06).
002600     05  TOT-APPROVED-COUNT              PIC 9(06).
002700     05  TOT-REJECTED-COUNT              PIC 9(06).
002800     05  TOT-STATUS                      PIC X(10).
002900         88  TOT-COMPLETADO              VALUE 'COMPLETED'.
003000         88  TOT-FALLIDO                 VALUE 'FAILED'.
003100     05  FILLER                          PIC X(03).
