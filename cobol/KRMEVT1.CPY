000100******************************************************************
000200*                                                                *
000300*    COPY        : KRMEVT1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL EVENTO DE PUNTOS DE MERITO (KARMA) *
000600*                : ARCHIVO KARMAEVT, ESCRITO POR EVPC1P01 POR    *
000700*                : CADA REGISTRO ELEGIBLE DEL EXTRACTO DE        *
000800*                : CONSUMO DE EVENTO.                            *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    FECHA       INIC   PETICION   DESCRIPCION                   *
001200*    ----------  -----  ---------  --------------------------   *
001300*    10/07/2024  PEDR   RQ-41190   CREACION INICIAL DEL COPY.    *
001400******************************************************************
001500 01  REG-KRMEVT.
001600     05  KPE-USER-ID                     PIC X(40).
001700     05  KPE-EVENT-TS                    PIC 9(15).
001800     05  KPE-EVENT-ID                    PIC X(40).
001900     05  KPE-BATCH-ID                    PIC X(40).
002000     05  FILLER                          PIC X(05).
