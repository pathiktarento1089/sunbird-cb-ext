000100******************************************************************
000200*                                                                *
000300*    COPY        : CRTEVT1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL EVENTO DE EMISION DE CERTIFICADO,  *
000600*                : ARCHIVO CERTEVT, ESCRITO POR EVPC1P01 POR     *
000700*                : CADA REGISTRO ELEGIBLE DEL EXTRACTO DE        *
000800*                : CONSUMO DE EVENTO.                            *
000900*    NOTA        : CIE-USER-ID ES SIEMPRE UN SOLO USUARIO -EL    *
001000*                : SERVICIO ORIGINAL MANEJA UNA LISTA, PERO ESTE *
001100*                : PROCESO SOLO EMITE UN CERTIFICADO POR         *
001200*                : REGISTRO DE ENTRADA-.                         *
001300*                                                                *
001400*    HISTORIAL DE CAMBIOS                                        *
001500*    FECHA       INIC   PETICION   DESCRIPCION                   *
001600*    ----------  -----  ---------  --------------------------   *
001700*    10/07/2024  PEDR   RQ-41190   CREACION INICIAL DEL COPY.    *
001800******************************************************************
001900 01  REG-CRTEVT.
002000     05  CIE-MESSAGE-ID                  PIC X(36).
002100     05  CIE-EVENT-TS                    PIC 9(15).
002200     05  CIE-BATCH-ID                    PIC X(40).
002300     05  CIE-CONTENT-ID                  PIC X(40).
002400     05  CIE-USER-ID                     PIC X(40).
002500     05  CIE-COMPLETION-PCT              PIC 9(03)V9(02).
002600     05  FILLER                          PIC X(07).
