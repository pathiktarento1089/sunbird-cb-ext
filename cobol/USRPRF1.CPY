000100******************************************************************
000200*                                                                *
000300*    COPY        : USRPRF1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL MAESTRO DE PERFIL DE USUARIO,      *
000600*                : ARCHIVO USRPROF, CONSULTA POR LLAVE DIRECTA   *
000700*                : (USR-USER-ID) DESDE EL REPORTE DE INSCRIPCION *
000800*                : POR LOTE (BPRC1G01).                          *
000900*    NOTA        : LOS CAMPOS DE CUADRO (CADRE) SOLO SE MUEVEN   *
001000*                : AL RENGLON DEL REPORTE CUANDO USR-TIENE-CUADRO*
001100*                : ES 'Y' -VER PARRAFO 664-ARMA-DATOS-CADRE-.    *
001200*                                                                *
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA       INIC   PETICION   DESCRIPCION                   *
001500*    ----------  -----  ---------  --------------------------   *
001600*    04/02/1990  MGON   -----      CREACION INICIAL DEL COPY.    *
001700*    19/11/1998  RCAST  Y2K-014    NINGUN CAMBIO DE FORMATO, SE  *
001800*                                  REVISA Y CERTIFICA COPY LIBRE *
001900*                                  DE FECHAS DE 2 DIGITOS (Y2K). *
002000*    15/03/2024  PEDR   RQ-40871   SE ACTUALIZA LAYOUT PARA EL   *
002100*                                  NUEVO REPORTE DE INSCRIPCION. *
002200*    22/04/2024  PEDR   RQ-40955   SE AGREGAN CAMPOS DE CUADRO   *
002300*                                  (CIVIL-SERVICE Y CONTROLADORA)*
002400*    02/09/2024  PEDR   RQ-41220   SE AGREGA REDEFINES DE BLOQUE *
002500*                                  DE VERIFICACION.              *
002600******************************************************************
002700 01  REG-USRPRF.
002800     05  USR-USER-ID                     PIC X(40).
002900     05  USR-ROOT-ORG-ID                 PIC X(40).
003000     05  USR-DATOS-PERSONALES.
003100         10  USR-FIRSTNAME               PIC X(60).
003200         10  USR-PRIMARY-EMAIL           PIC X(60).
003300         10  USR-MOBILE                  PIC X(15).
003400         10  USR-GENDER                  PIC X(10).
003500         10  USR-DOB                     PIC X(10).
003600     05  USR-DATOS-DOMICILIO.
003700         10  USR-DOMICILE-MEDIUM         PIC X(30).
003800         10  USR-CATEGORY                PIC X(30).
003900     05  USR-BLOQUE-VERIFICACION.
004000         10  USR-GROUP                   PIC X(60).
004100         10  USR-GROUP-VERIFIED          PIC X(01).
004200             88  USR-GRUPO-OK            VALUE 'Y'.
004300         10  USR-DESIGNATION             PIC X(60).
004400         10  USR-DESIGNATION-VERIFIED    PIC X(01).
004500             88  USR-DESIGNACION-OK      VALUE 'Y'.
004600     05  USR-DOR                         PIC X(10).
004700     05  USR-DATOS-LABORALES.
004800         10  USR-DEPARTMENTNAME          PIC X(60).
004900         10  USR-EMPLOYEE-CODE           PIC X(30).
005000         10  USR-PINCODE                 PIC X(10).
005100         10  USR-EXTERNAL-SYSTEM-ID      PIC X(30).
005200     05  USR-HAS-CADRE                   PIC X(01).
005300         88  USR-TIENE-CUADRO            VALUE 'Y'.
005400         88  USR-CUADRO-VACIO            VALUE 'N'.
005500         88  USR-SIN-DATO-CUADRO         VALUE SPACES.
005600     05  USR-DATOS-CUADRO.
005700         10  USR-CIVIL-SERVICE-TYPE      PIC X(30).
005800         10  USR-CIVIL-SERVICE-NAME      PIC X(60).
005900         10  USR-CADRE-NAME              PIC X(60).
006000         10  USR-CADRE-BATCH             PIC X(20).
006100         10  USR-CONTROLLING-AUTHORITY   PIC X(60).
006200     05  FILLER                          PIC X(30).
006300 01  REG-USRPRF-R REDEFINES REG-USRPRF.
006400     05  USR-LLAVE                       PIC X(40).
006500     05  FILLER                          PIC X(748).
