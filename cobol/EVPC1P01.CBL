000100      ******************************************************************
000200      * FECHA       : 12/03/1991                                       *
000300      * PROGRAMADOR : MARIO GONZALEZ (MGON)                            *
000400      * APLICACION  : CAPACITACION VIRTUAL                             *
000500      * PROGRAMA    : EVPC1P01                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : PROCESA EL EXTRACTO DE CONSUMO DE EVENTOS DE     *
000800      *             : APRENDIZAJE (EVTCONS) Y, PARA CADA REGISTRO CUYA *
000900      *             : DURACION DE VISUALIZACION ALCANCE EL MINIMO      *
001000      *             : REQUERIDO, GENERA UN EVENTO DE PUNTOS DE MERITO  *
001100      *             : (KARMAEVT) Y UN EVENTO DE EMISION DE CERTIFICADO *
001200      *             : (CERTEVT).                                       *
001300      * ARCHIVOS    : EVTCONS=C, KARMAEVT=A, CERTEVT=A                 *
001400      * ACCION (ES) : C=CONSULTAR (LECTURA), A=AGREGA (ESCRITURA)      *
001500      * INSTALADO   : DD/MM/AAAA                                       *
001600      * PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
001700      * NOMBRE      : POST-CONSUMO DE EVENTOS DE CAPACITACION          *
001800      * DESCRIPCION : VER HISTORIAL DE CAMBIOS ABAJO                    *
001900      ******************************************************************
002000       IDENTIFICATION DIVISION.
002100       PROGRAM-ID. EVPC1P01.
002200       AUTHOR. M. GONZALEZ.
002300       INSTALLATION. GESTION ACADEMICA - DEPARTAMENTO DE SISTEMAS.
002400       DATE-WRITTEN. 12/03/1991.
002500       DATE-COMPILED.
002600       SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
002700      ******************************************************************
002800      *                     HISTORIAL DE CAMBIOS                       *
002900      ******************************************************************
003000      *   12/03/1991  MGON   -----      CREACION INICIAL. EL PROGRAMA   *
003100      *                                 LEIA UN EXTRACTO DE ASISTENCIA  *
003200      *                                 A SESIONES PRESENCIALES Y       *
003300      *                                 GENERABA LA CONSTANCIA DE       *
003400      *                                 PARTICIPACION EN PAPEL CONTINUO.*
003500      *   08/09/1993  MGON   RQ-00512   SE AGREGA VALIDACION DE MINIMO  *
003600      *                                 DE HORAS ASISTIDAS ANTES DE     *
003700      *                                 EMITIR LA CONSTANCIA.           *
003800      *   17/01/1997  LFCO   RQ-01203   CORRIGE DESBORDE DEL CONTADOR   *
003900      *                                 DE CONSTANCIAS EMITIDAS EN      *
004000      *                                 CORRIDAS DE MAS DE 9999         *
004100      *                                 PARTICIPANTES.                  *
004200      *   26/11/1998  RCAST  Y2K-014    REVISION Y CERTIFICACION Y2K:   *
004300      *                                 SE ELIMINAN COMPARACIONES CON   *
004400      *                                 FECHAS DE 2 DIGITOS EN LAS      *
004500      *                                 RUTINAS DE CALCULO DE HORAS.    *
004600      *   09/04/2004  RCAST  RQ-02901   SE AGREGA VALIDACION DE ORGANI- *
004700      *                                 ZACION DEL PARTICIPANTE ANTES   *
004800      *                                 DE EMITIR LA CONSTANCIA.        *
004900      *   14/07/2012  JPINA  RQ-03955   MIGRACION DEL EXTRACTO DE       *
005000      *                                 ASISTENCIA DE CINTA A ARCHIVO   *
005100      *                                 EN DISCO CON ACCESO INDEXADO.   *
005200      *   10/07/2024  PEDR   RQ-41190   REESCRITURA COMPLETA: EL        *
005300      *                                 PROGRAMA YA NO EMITE            *
005400      *                                 CONSTANCIAS DE ASISTENCIA       *
005500      *                                 PRESENCIAL. AHORA LEE EL        *
005600      *                                 EXTRACTO CSV DE CONSUMO DE      *
005700      *                                 EVENTOS DE PLATAFORMA VIRTUAL   *
005800      *                                 (EVTCONS) Y, POR CADA REGISTRO  *
005900      *                                 CON DURACION DE VISUALIZACION   *
006000      *                                 SUFICIENTE, GENERA UN EVENTO DE *
006100      *                                 PUNTOS DE MERITO Y UN EVENTO DE *
006200      *                                 EMISION DE CERTIFICADO.         *
006300      *   24/07/2024  PEDR   RQ-41205   SE AGREGA EXTRACCION DE LA      *
006400      *                                 DURACION DESDE EL JSON EMBEBIDO *
006500      *                                 EN LA COLUMNA DEL CSV, Y EL     *
006600      *                                 CALCULO DE LA MARCA DE TIEMPO   *
006700      *                                 DEL EVENTO (FECHA DE TERMINO    *
006800      *                                 MENOS 10 SEGUNDOS).             *
006900      *   02/08/2024  PEDR   RQ-41240   SE ELIMINA EL ARCHIVO DE        *
007000      *                                 TOTALES DE CONTROL: EL PROCESO  *
007100      *                                 ORIGINAL NO LLEVA ACUMULADOS DE *
007200      *                                 LOTE, SOLO ESTADISTICAS EN      *
007300      *                                 SPOOL AL FINALIZAR LA CORRIDA.  *
007320      *   21/09/2024  PEDR   RQ-41266   SE REESTRUCTURAN EL CONTROL     *
007340      *                                 PRINCIPAL Y EL CICLO DE LECTURA *
007360      *                                 DE EVTCONS A RANGOS PERFORM/    *
007380      *                                 THRU CON GO TO PARA FIN DE      *
007400      *                                 ARCHIVO Y ERROR, SEGUN ESTANDAR *
007420      *                                 DEL AREA.                       *
007440      *   28/09/2024  PEDR   RQ-41279   SE VALIDA CONTRA CLASE-NUMERICA *
007460      *                                 EL VALOR EXTRAIDO DEL JSON DE   *
007480      *                                 DURACION; SI NO ES NUMERICO SE  *
007500      *                                 CUENTA COMO ANOMALIA DE CALIDAD *
007520      *                                 DE DATOS EN VEZ DE TRUNCARLO EN *
007540      *                                 SILENCIO AL MOVERLO AL CAMPO.   *
007560      ******************************************************************
007580       ENVIRONMENT DIVISION.
007600       CONFIGURATION SECTION.
007700       SPECIAL-NAMES.
007800           C01 IS TOP-OF-FORM
007900           CLASS CLASE-NUMERICA IS "0" THRU "9"
008000           UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVADO
008100                  OFF STATUS IS SW-REPROCESO-INACTIVO.
008200       INPUT-OUTPUT SECTION.
008300       FILE-CONTROL.
008400           SELECT EVTCONS  ASSIGN TO EVTCONS
008500                           ORGANIZATION IS LINE SEQUENTIAL
008600                           FILE STATUS  IS FS-EVTCONS
008700                                           FSE-EVTCONS.
008800           SELECT KARMAEVT ASSIGN TO KARMAEVT
008900                           FILE STATUS  IS FS-KARMAEVT
009000                                           FSE-KARMAEVT.
009100           SELECT CERTEVT  ASSIGN TO CERTEVT
009200                           FILE STATUS  IS FS-CERTEVT
009300                                           FSE-CERTEVT.
009400       DATA DIVISION.
009500       FILE SECTION.
009600      ******************************************************************
009700      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009800      ******************************************************************
009900      *   EXTRACTO CSV DE CONSUMO DE EVENTOS (RENGLON CRUDO DE TEXTO).
010000       FD  EVTCONS.
010100       01  REG-EVTCONS.
010200           05  EVC-LINEA-CSV                   PIC X(392).
010300           05  FILLER                          PIC X(08).
010400      *   EVENTO DE PUNTOS DE MERITO A ACREDITAR AL USUARIO.
010500       FD  KARMAEVT.
010600           COPY KRMEVT1.
010700      *   EVENTO DE EMISION DE CERTIFICADO DE FINALIZACION.
010800       FD  CERTEVT.
010900           COPY CRTEVT1.
011000       WORKING-STORAGE SECTION.
011100      ******************************************************************
011200      *           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011300      ******************************************************************
011400       01  WKS-FS-STATUS.
011500           02  FS-EVTCONS                      PIC 9(02) VALUE ZEROS.
011600           02  FSE-EVTCONS.
011700               04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
011800               04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
011900               04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
012000           02  FS-KARMAEVT                     PIC 9(02) VALUE ZEROS.
012100           02  FSE-KARMAEVT.
012200               04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012300               04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
012400               04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
012500           02  FS-CERTEVT                      PIC 9(02) VALUE ZEROS.
012600           02  FSE-CERTEVT.
012700               04  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.
012800               04  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.
012900               04  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.
013000           02  PROGRAMA                        PIC X(08) VALUE SPACES.
013100           02  ARCHIVO                         PIC X(08) VALUE SPACES.
013200           02  ACCION                          PIC X(10) VALUE SPACES.
013300           02  LLAVE                           PIC X(32) VALUE SPACES.
013400           02  FILLER                          PIC X(08).
013500      ******************************************************************
013600      *                 BANDERAS DE CONTROL DE LA CORRIDA              *
013700      ******************************************************************
013800       77  WKS-SW-FIN-ARCHIVO                  PIC X(01) VALUE 'N'.
013900           88  WKS-FIN-ARCHIVO                  VALUE 'Y'.
014000       77  WKS-SW-ELEGIBLE                     PIC X(01) VALUE 'N'.
014100           88  WKS-REGISTRO-ELEGIBLE            VALUE 'S'.
014200      ******************************************************************
014300      *                    CONTADORES DE LA CORRIDA                    *
014400      ******************************************************************
014500       01  WKS-CONTADORES.
014600           05  WKS-LEIDOS                      PIC 9(07) COMP-3
014700                                                VALUE ZEROS.
014800           05  WKS-ELEGIBLES                   PIC 9(07) COMP-3
014900                                                VALUE ZEROS.
015000           05  WKS-DESCARTADOS                 PIC 9(07) COMP-3
015100                                                VALUE ZEROS.
015200           05  WKS-KARMA-ESCRITOS              PIC 9(07) COMP-3
015300                                                VALUE ZEROS.
015400           05  WKS-CERT-ESCRITOS               PIC 9(07) COMP-3
015500                                                VALUE ZEROS.
015550           05  WKS-JSON-ANOMALO                PIC 9(07) COMP-3
015560                                                VALUE ZEROS.
015600           05  FILLER                          PIC X(08).
015700      ******************************************************************
015800      *          CAMPOS DE TRABAJO PARA LA PARTICION DEL CSV           *
015900      ******************************************************************
016000       01  WKS-CAMPOS-CSV.
016100           05  WKS-EVC-USER-ID                 PIC X(40).
016200           05  WKS-EVC-CONTENT-ID              PIC X(40).
016300           05  WKS-EVC-BATCH-ID                PIC X(40).
016400           05  WKS-EVC-DURACION-JSON           PIC X(60).
016500           05  WKS-EVC-COMPLETADO-TXT          PIC X(26).
016600           05  FILLER                          PIC X(08).
016700      ******************************************************************
016800      *      CAMPOS DE TRABAJO PARA LA EXTRACCION DEL JSON EMBEBIDO    *
016900      *      NOTA: EL EXTRACTO SOLO TRAE LA LLAVE "duration" EN ESTA   *
017000      *      COLUMNA -VER RQ-41205-, POR LO QUE BASTA CON PARTIR POR   *
017100      *      EL SIGNO ":" Y DESCARTAR LA LLAVE DE CIERRE "}".          *
017200      ******************************************************************
017300       01  WKS-JSON-TRABAJO.
017400           05  WKS-JSON-LLAVE                  PIC X(30).
017500           05  WKS-JSON-VALOR-BRUTO            PIC X(30).
017550           05  WKS-JSON-DURACION-TXT           PIC X(09).
017600           05  WKS-EVC-DURACION-SECS           PIC 9(09).
017700           05  FILLER                          PIC X(08).
017800      ******************************************************************
017900      *   CAMPOS DE TRABAJO PARA EL DESGLOSE DE LA FECHA/HORA DE       *
018000      *   TERMINO DEL EVENTO (yyyy-MM-dd HH:mm:ss...) Y SU FORMA       *
018100      *   NUMERICA PURA (AAAAMMDD) PARA USO CON INTEGER-OF-DATE.       *
018200      ******************************************************************
018300       01  WKS-FECHA-HORA-TERMINO.
018400           05  WKS-EVC-ANIO                    PIC 9(04).
018500           05  FILLER                          PIC X(01) VALUE '-'.
018600           05  WKS-EVC-MES                     PIC 9(02).
018700           05  FILLER                          PIC X(01) VALUE '-'.
018800           05  WKS-EVC-DIA                     PIC 9(02).
018900           05  FILLER                          PIC X(01) VALUE SPACES.
019000           05  WKS-EVC-HORA                    PIC 9(02).
019100           05  FILLER                          PIC X(01) VALUE ':'.
019200           05  WKS-EVC-MINUTO                  PIC 9(02).
019300           05  FILLER                          PIC X(01) VALUE ':'.
019400           05  WKS-EVC-SEGUNDO                 PIC 9(02).
019500           05  FILLER                          PIC X(09).
019600       01  WKS-FECHA-HORA-TERMINO-R
019700                            REDEFINES WKS-FECHA-HORA-TERMINO.
019800           05  FILLER                          PIC X(26).
019900      *   VISTA NUMERICA AAAAMMDD PARA FUNCTION INTEGER-OF-DATE.
020000       01  WKS-FECHA-AAAAMMDD.
020100           05  WKS-FECHA-AAAAMMDD-N            PIC 9(08).
020200       01  WKS-FECHA-AAAAMMDD-R
020300                            REDEFINES WKS-FECHA-AAAAMMDD.
020400           05  WKS-FEC-ANIO-R                  PIC 9(04).
020500           05  WKS-FEC-MES-R                   PIC 9(02).
020600           05  WKS-FEC-DIA-R                   PIC 9(02).
020700      ******************************************************************
020800      *   CAMPOS DE TRABAJO PARA EL CALCULO DE LA MARCA DE TIEMPO      *
020900      *   EPOCA (MILISEGUNDOS DESDE 01/01/1970) DEL EVENTO.            *
021000      ******************************************************************
021100       01  WKS-CALCULO-EPOCA.
021200           05  WKS-DIAS-ENTEROS                PIC S9(09) COMP-3
021300                                                VALUE ZEROS.
021400           05  WKS-DIAS-BASE-1970              PIC S9(09) COMP-3
021500                                                VALUE +719163.
021600           05  WKS-DIAS-DESDE-EPOCA            PIC S9(09) COMP-3
021700                                                VALUE ZEROS.
021800           05  WKS-MS-DESDE-MEDIANOCHE         PIC S9(09) COMP-3
021900                                                VALUE ZEROS.
022000           05  WKS-EPOCA-MILISEGUNDOS          PIC S9(15) COMP-3
022100                                                VALUE ZEROS.
022200           05  WKS-EPOCA-MENOS-10-SEG          PIC S9(15) COMP-3
022300                                                VALUE ZEROS.
022400           05  FILLER                          PIC X(08).
022500      ******************************************************************
022600      *        CAMPOS DE TRABAJO PARA COMPONER EL MENSAJE UNICO        *
022700      *        DEL EVENTO DE CERTIFICADO (ANALOGO A UN UUID).          *
022800      ******************************************************************
022900       01  WKS-MENSAJE-UNICO.
023000           05  WKS-MSG-PROGRAMA                PIC X(08)
023100                                                VALUE 'EVPC1P01'.
023200           05  WKS-MSG-SEPARADOR-1             PIC X(01) VALUE '-'.
023300           05  WKS-MSG-SECUENCIAL              PIC 9(09) VALUE ZEROS.
023400           05  WKS-MSG-SEPARADOR-2             PIC X(01) VALUE '-'.
023500           05  WKS-MSG-TIMESTAMP               PIC 9(15) VALUE ZEROS.
023600           05  FILLER                          PIC X(02).
023700       01  WKS-MENSAJE-UNICO-R
023800                            REDEFINES WKS-MENSAJE-UNICO.
023900           05  FILLER                          PIC X(36).
024000      ******************************************************************
024100      *                PROCEDURE DIVISION - CUERPO DEL PROGRAMA        *
024200      ******************************************************************
024300       PROCEDURE DIVISION.
024400       000-PRINCIPAL SECTION.
024420           PERFORM 100-ABRIR-VALIDAR-DATASETS THRU
024440               100-ABRIR-VALIDAR-DATASETS-E
024600           PERFORM 150-LEE-ENCABEZADO-CSV THRU
024620               150-LEE-ENCABEZADO-CSV-E
024700           PERFORM 200-LEE-EVTCONS THRU 200-LEE-EVTCONS-E
024800           PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
024900           PERFORM 990-CIERRA-Y-TERMINA THRU 990-CIERRA-Y-TERMINA-E
025000           STOP RUN.
025100       000-PRINCIPAL-E. EXIT.
025200      ******************************************************************
025300      *          ABRE LOS TRES ARCHIVOS DEL PROCESO Y VERIFICA         *
025400      *          QUE LA APERTURA HAYA SIDO EXITOSA                     *
025500      ******************************************************************
025600       100-ABRIR-VALIDAR-DATASETS SECTION.
025700           MOVE 'EVPC1P01' TO PROGRAMA
025800           OPEN INPUT  EVTCONS
025900           OPEN OUTPUT KARMAEVT
026000           OPEN OUTPUT CERTEVT
026100           IF FS-EVTCONS NOT = 0
026200              MOVE 'OPEN'     TO ACCION
026300              MOVE SPACES     TO LLAVE
026400              MOVE 'EVTCONS'  TO ARCHIVO
026500              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026600                                    FS-EVTCONS, FSE-EVTCONS
026700              DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO EVTCONS <<<'
026800                      UPON CONSOLE
026900              MOVE 91 TO RETURN-CODE
027000              STOP RUN
027100           END-IF
027200           IF FS-KARMAEVT NOT = 0
027300              MOVE 'OPEN'     TO ACCION
027400              MOVE SPACES     TO LLAVE
027500              MOVE 'KARMAEVT' TO ARCHIVO
027600              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027700                                    FS-KARMAEVT, FSE-KARMAEVT
027800              DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO KARMAEVT <<<'
027900                      UPON CONSOLE
028000              MOVE 91 TO RETURN-CODE
028100              STOP RUN
028200           END-IF
028300           IF FS-CERTEVT NOT = 0
028400              MOVE 'OPEN'     TO ACCION
028500              MOVE SPACES     TO LLAVE
028600              MOVE 'CERTEVT'  TO ARCHIVO
028700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028800                                    FS-CERTEVT, FSE-CERTEVT
028900              DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO CERTEVT <<<'
029000                      UPON CONSOLE
029100              MOVE 91 TO RETURN-CODE
029200              STOP RUN
029300           END-IF.
029400       100-ABRIR-VALIDAR-DATASETS-E. EXIT.
029500      ******************************************************************
029600      *   DESCARTA EL RENGLON DE ENCABEZADO DEL CSV (NOMBRES DE LAS    *
029700      *   COLUMNAS) - NO SE USA MAS ADELANTE, LAS COLUMNAS DEL         *
029800      *   EXTRACTO SON DE POSICION FIJA POR CONTRATO CON LA FUENTE.    *
029900      ******************************************************************
030000       150-LEE-ENCABEZADO-CSV SECTION.
030100           READ EVTCONS
030200           IF FS-EVTCONS = 10
030300              MOVE 'Y' TO WKS-SW-FIN-ARCHIVO
030400           ELSE
030500              IF FS-EVTCONS NOT = 0
030600                 MOVE 'READ'    TO ACCION
030700                 MOVE SPACES    TO LLAVE
030800                 MOVE 'EVTCONS' TO ARCHIVO
030900                 CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031000                                       FS-EVTCONS, FSE-EVTCONS
031100                 MOVE 'Y' TO WKS-SW-FIN-ARCHIVO
031200              END-IF
031300           END-IF.
031400       150-LEE-ENCABEZADO-CSV-E. EXIT.
031500      ******************************************************************
031600      *   CICLO PRINCIPAL DE LECTURA DEL EXTRACTO, UN RENGLON POR      *
031700      *   REGISTRO, HASTA FIN DE ARCHIVO.                              *
031800      ******************************************************************
031900       200-LEE-EVTCONS SECTION.
031920           PERFORM 210-LEE-UN-EVTCONS THRU 210-LEE-UN-EVTCONS-E
031940               UNTIL WKS-FIN-ARCHIVO.
032100       200-LEE-EVTCONS-E. EXIT.
032200
032300       210-LEE-UN-EVTCONS SECTION.
032400           READ EVTCONS
032500           IF FS-EVTCONS = 10
032600              MOVE 'Y' TO WKS-SW-FIN-ARCHIVO
032620              GO TO 210-LEE-UN-EVTCONS-E
032640           END-IF
032660           IF FS-EVTCONS = 0
032680              GO TO 210-CUENTA-REGISTRO
032700           END-IF
032900           MOVE 'READ'    TO ACCION
033000           MOVE SPACES    TO LLAVE
033100           MOVE 'EVTCONS' TO ARCHIVO
033200           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033300                                 FS-EVTCONS, FSE-EVTCONS
033400           MOVE 'Y' TO WKS-SW-FIN-ARCHIVO
033450           GO TO 210-LEE-UN-EVTCONS-E.
033500       210-CUENTA-REGISTRO.
033600           ADD 1 TO WKS-LEIDOS
033700           PERFORM 300-PROCESA-REGISTRO-CSV THRU
033750               300-PROCESA-REGISTRO-CSV-E.
034000       210-LEE-UN-EVTCONS-E. EXIT.
034100      ******************************************************************
034200      *   PARTE EL RENGLON CSV EN SUS CINCO CAMPOS, EXTRAE LA          *
034300      *   DURACION DEL JSON EMBEBIDO, CONVIERTE LA FECHA DE TERMINO Y  *
034400      *   APLICA LA REGLA DE ELEGIBILIDAD (180 SEGUNDOS O MAS).        *
034500      ******************************************************************
034600       300-PROCESA-REGISTRO-CSV SECTION.
034700           MOVE 'N' TO WKS-SW-ELEGIBLE
034800           UNSTRING EVC-LINEA-CSV DELIMITED BY ','
034900                    INTO WKS-EVC-USER-ID,
035000                         WKS-EVC-CONTENT-ID,
035100                         WKS-EVC-BATCH-ID,
035200                         WKS-EVC-DURACION-JSON,
035300                         WKS-EVC-COMPLETADO-TXT
035400           END-UNSTRING
035500           PERFORM 310-EXTRAE-DURACION-JSON
035600           PERFORM 320-CONVIERTE-FECHA-HORA
035700           IF WKS-EVC-DURACION-SECS >= 180
035800              MOVE 'S' TO WKS-SW-ELEGIBLE
035900              ADD 1 TO WKS-ELEGIBLES
036000              PERFORM 330-GENERA-EVENTO-KARMA
036100              PERFORM 340-GENERA-EVENTO-CERTIFICADO
036200           ELSE
036300              ADD 1 TO WKS-DESCARTADOS
036400           END-IF.
036500       300-PROCESA-REGISTRO-CSV-E. EXIT.
036600      ******************************************************************
036700      *   EXTRAE EL VALOR NUMERICO DE LA LLAVE "duration" DEL JSON     *
036800      *   EMBEBIDO EN LA COLUMNA CORRESPONDIENTE DEL CSV.              *
036900      ******************************************************************
037000       310-EXTRAE-DURACION-JSON SECTION.
037100           MOVE ZEROS  TO WKS-EVC-DURACION-SECS
037120           MOVE SPACES TO WKS-JSON-DURACION-TXT
037200           UNSTRING WKS-EVC-DURACION-JSON DELIMITED BY ':'
037300                    INTO WKS-JSON-LLAVE,
037400                         WKS-JSON-VALOR-BRUTO
037500           END-UNSTRING
037600           UNSTRING WKS-JSON-VALOR-BRUTO DELIMITED BY '}'
037700                    INTO WKS-JSON-DURACION-TXT
037750           END-UNSTRING
037760      *    EL VALOR DEBE VENIR NUMERICO; SI EL PRIMER CARACTER   *
037770      *    NO CAE EN CLASE-NUMERICA EL JSON DEL EXTRACTO VIENE   *
037780      *    MAL FORMADO -SE CUENTA COMO ANOMALIA Y LA DURACION    *
037790      *    QUEDA EN CERO PARA QUE EL REGISTRO SE DESCARTE-.      *
037800           IF WKS-JSON-DURACION-TXT (1:1) IS NOT CLASE-NUMERICA
037820              ADD 1 TO WKS-JSON-ANOMALO
037840           ELSE
037860              MOVE WKS-JSON-DURACION-TXT TO WKS-EVC-DURACION-SECS
037880           END-IF.
037900       310-EXTRAE-DURACION-JSON-E. EXIT.
038000      ******************************************************************
038100      *   DESGLOSA LA MARCA DE TIEMPO DE TERMINO (POSICION FIJA) Y     *
038200      *   CALCULA SU EQUIVALENTE EN MILISEGUNDOS DESDE LA EPOCA        *
038300      *   (01/01/1970), MENOS EL AJUSTE DE 10 SEGUNDOS QUE EXIGE LA    *
038400      *   REGLA DE NEGOCIO PARA AMBOS EVENTOS DE SALIDA.               *
038500      ******************************************************************
038600       320-CONVIERTE-FECHA-HORA SECTION.
038700           MOVE WKS-EVC-COMPLETADO-TXT TO WKS-FECHA-HORA-TERMINO-R
038800           MOVE WKS-EVC-ANIO  TO WKS-FEC-ANIO-R
038900           MOVE WKS-EVC-MES   TO WKS-FEC-MES-R
039000           MOVE WKS-EVC-DIA   TO WKS-FEC-DIA-R
039100           COMPUTE WKS-DIAS-ENTEROS =
039200                   FUNCTION INTEGER-OF-DATE (WKS-FECHA-AAAAMMDD-N)
039300           COMPUTE WKS-DIAS-DESDE-EPOCA =
039400                   WKS-DIAS-ENTEROS - WKS-DIAS-BASE-1970
039500           COMPUTE WKS-MS-DESDE-MEDIANOCHE =
039600                   ((WKS-EVC-HORA * 3600) + (WKS-EVC-MINUTO * 60)
039700                                           +  WKS-EVC-SEGUNDO) * 1000
039800           COMPUTE WKS-EPOCA-MILISEGUNDOS =
039900                   (WKS-DIAS-DESDE-EPOCA * 86400000)
040000                                          + WKS-MS-DESDE-MEDIANOCHE
040100           COMPUTE WKS-EPOCA-MENOS-10-SEG =
040200                   WKS-EPOCA-MILISEGUNDOS - 10000.
040300       320-CONVIERTE-FECHA-HORA-E. EXIT.
040400      ******************************************************************
040500      *   GENERA Y ESCRIBE EL EVENTO DE PUNTOS DE MERITO PARA EL       *
040600      *   REGISTRO ELEGIBLE ACTUAL.                                    *
040700      ******************************************************************
040800       330-GENERA-EVENTO-KARMA SECTION.
040900           INITIALIZE REG-KRMEVT
041000           MOVE WKS-EVC-USER-ID          TO KPE-USER-ID
041100           MOVE WKS-EPOCA-MENOS-10-SEG   TO KPE-EVENT-TS
041200           MOVE WKS-EVC-CONTENT-ID       TO KPE-EVENT-ID
041300           MOVE WKS-EVC-BATCH-ID         TO KPE-BATCH-ID
041400           WRITE REG-KRMEVT
041500           IF FS-KARMAEVT NOT = 0
041600              MOVE 'WRITE'    TO ACCION
041700              MOVE WKS-EVC-USER-ID TO LLAVE
041800              MOVE 'KARMAEVT' TO ARCHIVO
041900              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042000                                    FS-KARMAEVT, FSE-KARMAEVT
042100           ELSE
042200              ADD 1 TO WKS-KARMA-ESCRITOS
042300           END-IF.
042400       330-GENERA-EVENTO-KARMA-E. EXIT.
042500      ******************************************************************
042600      *   GENERA Y ESCRIBE EL EVENTO DE EMISION DE CERTIFICADO PARA    *
042700      *   EL REGISTRO ELEGIBLE ACTUAL, CON PORCENTAJE FIJO DE 100.00   *
042800      *   Y UN IDENTIFICADOR DE MENSAJE UNICO ANALOGO A UN UUID.       *
042900      ******************************************************************
043000       340-GENERA-EVENTO-CERTIFICADO SECTION.
043100           ADD 1 TO WKS-MSG-SECUENCIAL
043200           MOVE WKS-EPOCA-MENOS-10-SEG TO WKS-MSG-TIMESTAMP
043300           INITIALIZE REG-CRTEVT
043400           MOVE WKS-MENSAJE-UNICO         TO CIE-MESSAGE-ID
043500           MOVE WKS-EPOCA-MENOS-10-SEG    TO CIE-EVENT-TS
043600           MOVE WKS-EVC-BATCH-ID          TO CIE-BATCH-ID
043700           MOVE WKS-EVC-CONTENT-ID        TO CIE-CONTENT-ID
043800           MOVE WKS-EVC-USER-ID           TO CIE-USER-ID
043900           MOVE 100.00                    TO CIE-COMPLETION-PCT
044000           WRITE REG-CRTEVT
044100           IF FS-CERTEVT NOT = 0
044200              MOVE 'WRITE'   TO ACCION
044300              MOVE WKS-EVC-USER-ID TO LLAVE
044400              MOVE 'CERTEVT' TO ARCHIVO
044500              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044600                                    FS-CERTEVT, FSE-CERTEVT
044700           ELSE
044800              ADD 1 TO WKS-CERT-ESCRITOS
044900           END-IF.
045000       340-GENERA-EVENTO-CERTIFICADO-E. EXIT.
045100      ******************************************************************
045200      *                ESTADISTICAS DE FIN DE CORRIDA                  *
045300      ******************************************************************
045400       800-ESTADISTICAS SECTION.
045500           DISPLAY
045600           '**********************************************' UPON CONSOLE
045700           DISPLAY
045800           '*         E S T A D I S T I C A S             *' UPON CONSOLE
045900           DISPLAY
046000           '**********************************************' UPON CONSOLE
046100           DISPLAY
046200           ' > REGISTROS LEIDOS DEL EXTRACTO   : ' WKS-LEIDOS
046300           UPON CONSOLE
046400           DISPLAY
046500           ' > REGISTROS ELEGIBLES (>= 180 SEG): ' WKS-ELEGIBLES
046600           UPON CONSOLE
046700           DISPLAY
046800           ' > REGISTROS DESCARTADOS           : ' WKS-DESCARTADOS
046900           UPON CONSOLE
047000           DISPLAY
047100           ' > EVENTOS DE KARMA ESCRITOS       : ' WKS-KARMA-ESCRITOS
047200           UPON CONSOLE
047300           DISPLAY
047400           ' > EVENTOS DE CERTIFICADO ESCRITOS : ' WKS-CERT-ESCRITOS
047500           UPON CONSOLE
047600           IF SW-REPROCESO-ACTIVADO
047700              DISPLAY
047800              ' > MODO REPROCESO ACTIVADO POR UPSI-0 <<<' UPON CONSOLE
047900           END-IF
047920           IF WKS-JSON-ANOMALO NOT = ZEROS
047940              DISPLAY
047960              ' > DURACIONES JSON NO NUMERICAS     : ' WKS-JSON-ANOMALO
047980              UPON CONSOLE
047990           END-IF
048000           DISPLAY
048100           '**********************************************' UPON CONSOLE.
048200       800-ESTADISTICAS-E. EXIT.
048300      ******************************************************************
048400      *                CIERRE DE ARCHIVOS Y FIN DE CORRIDA             *
048500      ******************************************************************
048600       990-CIERRA-Y-TERMINA SECTION.
048700           CLOSE EVTCONS KARMAEVT CERTEVT.
048800       990-CIERRA-Y-TERMINA-E. EXIT.
