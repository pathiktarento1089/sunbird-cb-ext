000100******************************************************************
000200*                                                                *
000300*    COPY        : BCHDET1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL MAESTRO DE LOTE DE CURSO, ARCHIVO  *
000600*                : BATCHDET, CONSULTA POR LLAVE COMPUESTA        *
000700*                : (BD-COURSE-ID + BD-BATCH-ID) DESDE EL REPORTE *
000800*                : DE INSCRIPCION POR LOTE (BPRC1G01).           *
000900*    NOTA        : LA TABLA DE CAMPOS OBLIGATORIOS SE USA SOLO   *
001000*                : CUANDO EL SOLICITANTE NO ES MDO_ADMIN NI      *
001100*                : MDO_LEADER -VER PARRAFO 520-CARGA-ENCABEZADO- *
001200*                : LOTE-.                                       *
001300*                                                                *
001400*    HISTORIAL DE CAMBIOS                                        *
001500*    FECHA       INIC   PETICION   DESCRIPCION                   *
001600*    ----------  -----  ---------  --------------------------   *
001700*    22/06/1990  MGON   -----      CREACION INICIAL DEL COPY.    *
001800*    07/10/1998  RCAST  Y2K-014    NINGUN CAMBIO DE FORMATO, SE  *
001900*                                  REVISA Y CERTIFICA COPY LIBRE *
002000*                                  DE FECHAS DE 2 DIGITOS (Y2K). *
002100*    15/03/2024  PEDR   RQ-40871   SE ACTUALIZA LAYOUT PARA EL   *
002200*                                  NUEVO REPORTE DE INSCRIPCION. *
002300*    30/05/2024  PEDR   RQ-41055   SE AMPLIA TABLA DE CAMPOS     *
002400*                                  OBLIGATORIOS DE 10 A 20.      *
002500******************************************************************
002600 01  REG-BCHDET.
002700     05  BD-LLAVE-LOTE.
002800         10  BD-COURSE-ID                PIC X(40).
002900         10  BD-BATCH-ID                 PIC X(40).
003000     05  BD-CREATED-FOR-ORG-ID           PIC X(40).
003100     05  BD-TOTAL-CAMPOS-OBLIG           PIC 9(02) COMP-3.
003200     05  BD-TB-CAMPOS-OBLIGATORIOS OCCURS 20 TIMES
003300                 INDEXED BY IDX-BD-CAMPO.
003400         10  BD-MANDATORY-FIELD-KEY      PIC X(30).
003500         10  BD-MANDATORY-FIELD-DISPLAY  PIC X(60).
003600     05  FILLER                          PIC X(40).
003700 01  REG-BCHDET-R REDEFINES REG-BCHDET.
003800     05  BD-LLAVE-R.
003900         10  BD-CURSO-R                  PIC X(40).
004000         10  BD-LOTE-R                   PIC X(40).
004100     05  FILLER                          PIC X(1832).
