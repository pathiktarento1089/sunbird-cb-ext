000100******************************************************************
000200*                                                                *
000300*    COPY        : SVYANS1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DE RESPUESTAS DE ENCUESTA POR USUARIO, *
000600*                : ARCHIVO SURVEY, CONSULTA OPCIONAL POR LLAVE   *
000700*                : (SV-USER-ID) DESDE EL REPORTE DE INSCRIPCION  *
000800*                : POR LOTE (BPRC1G01).                          *
000900*    NOTA        : CUANDO SV-USER-ID VIENE EN BLANCO EL REGISTRO *
001000*                : ES SOLO LA DEFINICION DE PREGUNTAS DEL        *
001100*                : FORMULARIO (SIN RESPUESTAS DE USUARIO).       *
001200*                                                                *
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA       INIC   PETICION   DESCRIPCION                   *
001500*    ----------  -----  ---------  --------------------------   *
001600*    30/08/1991  MGON   -----      CREACION INICIAL DEL COPY.    *
001700*    14/12/1998  RCAST  Y2K-014    NINGUN CAMBIO DE FORMATO, SE  *
001800*                                  REVISA Y CERTIFICA COPY LIBRE *
001900*                                  DE FECHAS DE 2 DIGITOS (Y2K). *
002000*    15/03/2024  PEDR   RQ-40871   SE ACTUALIZA LAYOUT PARA EL   *
002100*                                  NUEVO REPORTE DE INSCRIPCION. *
002200*    18/06/2024  PEDR   RQ-41102   SE AGREGA CONTADOR DE         *
002300*                                  PREGUNTAS RESPONDIDAS.        *
002400******************************************************************
002500 01  REG-SVYANS.
002600     05  SV-USER-ID                      PIC X(40).
002700     05  SV-TOTAL-PREGUNTAS              PIC 9(02) COMP-3.
002800     05  SV-TB-PREGUNTAS OCCURS 30 TIMES
002900                 INDEXED BY IDX-SV-PREG.
003000         10  SV-QUESTION-KEY             PIC X(40).
003100         10  SV-ANSWER-TEXT              PIC X(120).
003200     05  FILLER                          PIC X(08).
