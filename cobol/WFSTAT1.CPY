000100******************************************************************
000200*                                                                *
000300*    COPY        : WFSTAT1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL EXTRACTO DE ESTADO DE FLUJO DE     *
000600*                : APROBACION (WORKFLOW) POR USUARIO INSCRITO,   *
000700*                : ARCHIVO WFSTAT, USADO POR EL REPORTE DE       *
000800*                : INSCRIPCION POR LOTE (BPRC1G01).              *
000900*    NOTA        : ARCHIVO SECUENCIAL, VIENE AGRUPADO POR LOTE   *
001000*                : (WF-LOTE-ID), NO TIENE LLAVE DE ACCESO.       *
001100*                                                                *
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    FECHA       INIC   PETICION   DESCRIPCION                   *
001400*    ----------  -----  ---------  --------------------------   *
001500*    11/09/1989  MGON   -----      CREACION INICIAL DEL COPY.    *
001600*    03/12/1998  RCAST  Y2K-014    NINGUN CAMBIO DE FORMATO, SE  *
001700*                                  REVISA Y CERTIFICA COPY LIBRE *
001800*                                  DE FECHAS DE 2 DIGITOS (Y2K). *
001900*    15/03/2024  PEDR   RQ-40871   SE ACTUALIZA LAYOUT PARA EL   *
002000*                                  NUEVO REPORTE DE INSCRIPCION. *
002100*    02/09/2024  PEDR   RQ-41220   SE AGREGA REDEFINES PARA      *
002200*                                  VALIDACION DE LLAVE COMPUESTA.*
002300******************************************************************
002400 01  REG-WFSTAT.
002500     05  WF-BATCH-ID                     PIC X(40).
002600     05  WF-USER-ID                      PIC X(40).
002700     05  WF-CURRENT-STATUS               PIC X(30).
002800         88  WF-STAT-MDO                 VALUE 'SEND_FOR_MDO_APPROVAL'.
002900         88  WF-STAT-PC                  VALUE 'SEND_FOR_PC_APPROVAL'.
003000         88  WF-STAT-APROBADO             VALUE 'APPROVED'.
003100         88  WF-STAT-RECHAZADO            VALUE 'REJECTED'.
003200         88  WF-STAT-RETIRADO             VALUE 'WITHDRAWN'.
003300     05  FILLER                          PIC X(20).
003400 01  REG-WFSTAT-R REDEFINES REG-WFSTAT.
003500     05  WF-LLAVE-LOTE-USR.
003600         10  WF-LLAVE-LOTE               PIC X(40).
003700         10  WF-LLAVE-USR                PIC X(40).
003800     05  FILLER                          PIC X(50).
