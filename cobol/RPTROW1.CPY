000100******************************************************************
000200*                                                                *
000300*    COPY        : RPTROW1                                      *
000400*    APLICACION  : CAPACITACION VIRTUAL                         *
000500*    DESCRIPCION : LAYOUT DEL RENGLON DE SALIDA DEL REPORTE DE   *
000600*                : INSCRIPCION POR LOTE, ARCHIVO RPTROWS,        *
000700*                : ESCRITO POR BPRC1G01 EN EL ORDEN EN QUE SE    *
000800*                : VAN PRODUCIENDO LOS RENGLONES.                *
000900*    NOTA        : LA TABLA RPT-VL-CAMPO SIGUE EL MISMO ORDEN    *
001000*                : DE COLUMNAS DEL ENCABEZADO (VER HDRMAP1 Y     *
001100*                : PARRAFO 500-ARMA-ENCABEZADO). LA TABLA        *
001200*                : RPT-TXT-RESPUESTA SIGUE EL ORDEN DE           *
001300*                : PREGUNTAS DE ENCUESTA DEL ENCABEZADO.         *
001400*                                                                *
001500*    HISTORIAL DE CAMBIOS                                        *
001600*    FECHA       INIC   PETICION   DESCRIPCION                   *
001700*    ----------  -----  ---------  --------------------------   *
001800*    11/09/1989  MGON   -----      CREACION INICIAL DEL COPY.    *
001900*    03/12/1998  RCAST  Y2K-014    NINGUN CAMBIO DE FORMATO, SE  *
002000*                                  REVISA Y CERTIFICA COPY LIBRE *
002100*                                  DE FECHAS DE 2 DIGITOS (Y2K). *
002200*    15/03/2024  PEDR   RQ-40871   SE ACTUALIZA LAYOUT PARA EL   *
002300*                                  NUEVO REPORTE DE INSCRIPCION. *
002400*    30/05/2024  PEDR   RQ-41055   SE AMPLIA TABLA DE VALORES DE *
002500*                                  10 A 20 COLUMNAS.             *
002600******************************************************************
002700 01  REG-RPTROW.
002800     05  RPT-USER-ID                     PIC X(40).
002900     05  RPT-TB-VALORES OCCURS 20 TIMES
003000                 INDEXED BY IDX-RPT-COL.
003100         10  RPT-FIELD-VALUE             PIC X(60).
003200     05  RPT-ENROLLMENT-STATUS           PIC X(20).
003300     05  RPT-TB-RESPUESTAS OCCURS 30 TIMES
003400                 INDEXED BY IDX-RPT-PREG.
003500         10  RPT-ANSWER-TEXT             PIC X(120).
003600     05  FILLER                          PIC X(39).
