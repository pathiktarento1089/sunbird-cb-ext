000100******************************************************************
000200*                                                                *
000300* FECHA       : 15/03/2024                                      *
000400* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                             *
000500* APLICACION  : CAPACITACION VIRTUAL                             *
000600* PROGRAMA    : BPRC1G01                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : GENERA EL REPORTE DE INSCRIPCION POR LOTE DE UN  *
000900*             : CURSO. POR CADA USUARIO INSCRITO LEE SU ESTADO DE*
001000*             : APROBACION (WORKFLOW), SU PERFIL Y, SI EXISTE, SU*
001100*             : ENCUESTA DE FORMULARIO; CLASIFICA AL USUARIO EN  *
001200*             : PENDIENTE/APROBADO/RECHAZADO Y ESCRIBE UN        *
001300*             : RENGLON POR USUARIO MAS LOS TOTALES DE CONTROL.  *
001400* ARCHIVOS    : WFSTAT=E,USRPROF=C,BATCHDET=C,SURVEY=C,          *
001500*             : HDRDFLT=E,RPTROWS=A,RPTTOT=A                     *
001600* ACCION (ES) : E=EXTRACTO SECUENCIAL, C=CONSULTA POR LLAVE,     *
001700*             : A=ALTA SECUENCIAL DE SALIDA                      *
001800* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED             *
001900* NOMBRE      : REPORTE DE INSCRIPCION POR LOTE                  *
002000* DESCRIPCION : VER HISTORIAL DE CAMBIOS AL FINAL DEL ENCABEZADO *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. BPRC1G01.
002400 AUTHOR. J. MENDOZA.
002500 INSTALLATION. GESTION ACADEMICA - DEPARTAMENTO DE SISTEMAS.
002600 DATE-WRITTEN. 14/08/1989.
002700 DATE-COMPILED.
002800 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
002900******************************************************************
003000*                    HISTORIAL DE CAMBIOS                        *
003100*    FECHA       INIC   PETICION   DESCRIPCION                   *
003200*    ----------  -----  ---------  --------------------------    *
003300*    14/08/1989  MGON   -----      CREACION INICIAL DEL PROGRAMA.*
003400*                                  LISTADO IMPRESO DE INSCRITOS A*
003500*                                  CURSO TOMADO DE CINTA MAESTRA. *
003600*    22/02/1991  MGON   RQ-01187   SE AGREGA CONTEO DE INSCRITOS *
003700*                                  POR CURSO AL PIE DEL LISTADO.  *
003800*    09/07/1994  LFCO   RQ-01940   SE CORRIGE TRUNCAMIENTO DE     *
003900*                                  NOMBRE EN COLUMNA DE ENCABEZADO*
004000*    30/11/1998  RCAST  Y2K-014    REVISION Y CERTIFICACION Y2K:  *
004100*                                  PROGRAMA NO MANEJA FECHAS DE 2 *
004200*                                  DIGITOS DE ANIO.                *
004300*    12/05/2003  RCAST  RQ-02866   SE AGREGA VALIDACION DE        *
004400*                                  ORGANIZACION SOLICITANTE.       *
004500*    18/09/2011  JPINA  RQ-03920   SE MIGRA MAESTRO DE INSCRITOS  *
004600*                                  DE CINTA A ARCHIVO INDEXADO.    *
004700*    15/03/2024  PEDR   RQ-40871   REESCRITURA COMPLETA: EL       *
004800*                                  LISTADO YA NO SALE DEL MAESTRO *
004900*                                  DE INSCRITOS, SINO DEL EXTRACTO*
005000*                                  DE FLUJO DE APROBACION DE LA   *
005100*                                  PLATAFORMA DE CAPACITACION     *
005200*                                  VIRTUAL; SE AGREGAN COLUMNAS   *
005300*                                  DINAMICAS DE PERFIL Y ENCUESTA.*
005400*    22/04/2024  PEDR   RQ-40955   SE AGREGAN COLUMNAS DE CUADRO  *
005500*                                  (CIVIL-SERVICE) CUANDO EL      *
005600*                                  PERFIL LAS TRAE.                *
005700*    30/05/2024  PEDR   RQ-41055   SE AMPLIA ENCABEZADO A 20      *
005800*                                  COLUMNAS Y SE PARAMETRIZA EL   *
005900*                                  JUEGO POR DEFECTO PARA          *
006000*                                  SOLICITANTES MDO_ADMIN Y        *
006100*                                  MDO_LEADER (VER COPY HDRMAP1). *
006200*    18/06/2024  PEDR   RQ-41102   SE AGREGAN RESPUESTAS DE       *
006300*                                  ENCUESTA COMO COLUMNAS          *
006400*                                  ADICIONALES DEL REPORTE.        *
006500*    02/09/2024  PEDR   RQ-41220   SE AGREGA SUPRESION DE         *
006600*                                  COLUMNAS SIN DATOS Y REGLA DE  *
006700*                                  ULTIMA ESCRITURA GANA PARA UN  *
006800*                                  USUARIO DUPLICADO EN EL LOTE.  *
006810*    21/09/2024  PEDR   RQ-41266   SE REESTRUCTURAN EL CONTROL     *
006820*                                  PRINCIPAL Y EL CICLO DE LECTURA *
006830*                                  DE WFSTAT A RANGOS PERFORM/THRU *
006840*                                  CON GO TO PARA FIN DE ARCHIVO Y  *
006850*                                  ERROR, SEGUN ESTANDAR DEL AREA. *
006860*    28/09/2024  PEDR   RQ-41279   SE AGREGA CONTEO DE FIRSTNAME   *
006870*                                  CON CARACTERES NO ALFABETICOS   *
006880*                                  (CLASE-ALFABETICA) COMO ALERTA  *
006890*                                  DE CALIDAD DE DATOS EN SPOOL.   *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z" " "
007500     UPSI-0 ON  STATUS IS SW-REPROCESO-ACTIVADO
007600            OFF STATUS IS SW-REPROCESO-INACTIVO.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT WFSTAT   ASSIGN TO WFSTAT
008000                     FILE STATUS   IS FS-WFSTAT
008100                                      FSE-WFSTAT.
008200
008300     SELECT USRPROF  ASSIGN TO USRPROF
008400                     ORGANIZATION  IS INDEXED
008500                     ACCESS MODE   IS RANDOM
008600                     RECORD KEY    IS USR-USER-ID
008700                     FILE STATUS   IS FS-USRPROF
008800                                      FSE-USRPROF.
008900
009000     SELECT BATCHDET ASSIGN TO BATCHDET
009100                     ORGANIZATION  IS INDEXED
009200                     ACCESS MODE   IS RANDOM
009300                     RECORD KEY    IS BD-LLAVE-LOTE
009400                     FILE STATUS   IS FS-BATCHDET
009500                                      FSE-BATCHDET.
009600
009700     SELECT SURVEY   ASSIGN TO SURVEY
009800                     ORGANIZATION  IS INDEXED
009900                     ACCESS MODE   IS RANDOM
010000                     RECORD KEY    IS SV-USER-ID
010100                     FILE STATUS   IS FS-SURVEY
010200                                      FSE-SURVEY.
010300
010400     SELECT HDRDFLT  ASSIGN TO HDRDFLT
010500                     FILE STATUS   IS FS-HDRDFLT.
010600
010700     SELECT RPTROWS  ASSIGN TO RPTROWS
010800                     FILE STATUS   IS FS-RPTROWS.
010900
011000     SELECT RPTTOT   ASSIGN TO RPTTOT
011100                     FILE STATUS   IS FS-RPTTOT.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500******************************************************************
011600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011700******************************************************************
011800*   EXTRACTO DE ESTADO DE FLUJO DE APROBACION POR USUARIO.
011900 FD  WFSTAT.
012000     COPY WFSTAT1.
012100*   MAESTRO DE PERFIL DE USUARIO.
012200 FD  USRPROF.
012300     COPY USRPRF1.
012400*   MAESTRO DE LOTE DE CURSO.
012500 FD  BATCHDET.
012600     COPY BCHDET1.
012700*   RESPUESTAS DE ENCUESTA POR USUARIO.
012800 FD  SURVEY.
012900     COPY SVYANS1.
013000*   PARAMETRO DE JUEGO DE COLUMNAS POR DEFECTO (MDO_ADMIN/LEADER).
013100 FD  HDRDFLT.
013200 01  REG-HDRDFLT.
013300     05  HDR-CAMPO-LLAVE                 PIC X(30).
013400     05  HDR-CAMPO-NOMBRE                PIC X(60).
013450     05  FILLER                          PIC X(10).
013500*   RENGLONES DE SALIDA DEL REPORTE DE INSCRIPCION.
013600 FD  RPTROWS.
013700     COPY RPTROW1.
013800*   TOTALES DE CONTROL DEL REPORTE DE INSCRIPCION.
013900 FD  RPTTOT.
014000     COPY RPTTOT1.
014100 WORKING-STORAGE SECTION.
014200******************************************************************
014300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014400******************************************************************
014500 01  WKS-FS-STATUS.
014600     02  WKS-STATUS.
014700*       EXTRACTO DE FLUJO DE APROBACION
014800         04  FS-WFSTAT              PIC 9(02) VALUE ZEROES.
014900         04  FSE-WFSTAT.
015000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015300*       MAESTRO DE PERFIL DE USUARIO
015400         04  FS-USRPROF             PIC 9(02) VALUE ZEROES.
015500         04  FSE-USRPROF.
015600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015900*       MAESTRO DE LOTE DE CURSO
016000         04  FS-BATCHDET            PIC 9(02) VALUE ZEROES.
016100         04  FSE-BATCHDET.
016200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016500*       RESPUESTAS DE ENCUESTA
016600         04  FS-SURVEY              PIC 9(02) VALUE ZEROES.
016700         04  FSE-SURVEY.
016800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017100*       PARAMETRO DE ENCABEZADO POR DEFECTO
017200         04  FS-HDRDFLT             PIC 9(02) VALUE ZEROES.
017300         04  FSE-HDRDFLT.
017400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017700*       RENGLONES DE SALIDA
017800         04  FS-RPTROWS             PIC 9(02) VALUE ZEROES.
017900         04  FSE-RPTROWS.
018000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
018100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018300*       TOTALES DE CONTROL
018400         04  FS-RPTTOT              PIC 9(02) VALUE ZEROES.
018500         04  FSE-RPTTOT.
018600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
018700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018900*       VARIABLES RUTINA DE FSE
019000         04  PROGRAMA               PIC X(08) VALUE SPACES.
019100         04  ARCHIVO                PIC X(08) VALUE SPACES.
019200         04  ACCION                 PIC X(10) VALUE SPACES.
019300         04  LLAVE                  PIC X(32) VALUE SPACES.
019350     02  FILLER                     PIC X(08) VALUE SPACES.
019400******************************************************************
019500*              TARJETA DE PARAMETROS DE LA CORRIDA (SYSIN)       *
019600******************************************************************
019700 01  WKS-TARJETA-PARAMETROS.
019800     05  PARM-ORG-ID                PIC X(40).
019900     05  PARM-COURSE-ID             PIC X(40).
020000     05  PARM-BATCH-ID              PIC X(40).
020100     05  PARM-REQUESTER             PIC X(20).
020150     05  FILLER                     PIC X(20).
020200 77  WKS-REQUESTER-MAY              PIC X(20).
020300******************************************************************
020400*                  BANDERAS Y CONTROLADORES DE CORRIDA           *
020500******************************************************************
020600 01  WKS-BANDERAS.
020700     02  WKS-BD-ENCONTRADO          PIC X(01) VALUE 'N'.
020800         88  BD-SI-ENCONTRADO       VALUE 'S'.
020900     02  WKS-FIN-WFSTAT             PIC X(01) VALUE 'N'.
021000         88  FIN-WFSTAT             VALUE 'Y'.
021100     02  WKS-USR-ENCONTRADO         PIC X(01) VALUE 'N'.
021200         88  USR-SI-ENCONTRADO      VALUE 'S'.
021300     02  WKS-ALCANCE-OK             PIC X(01) VALUE 'N'.
021400         88  ALCANCE-SI-OK          VALUE 'S'.
021500     02  WKS-FORM-ENCONTRADA        PIC X(01) VALUE 'N'.
021600         88  FORM-SI-ENCONTRADA     VALUE 'S'.
021700     02  WKS-SURVEY-USR-ENCONTRADA  PIC X(01) VALUE 'N'.
021800         88  SURVEY-USR-SI-ENCONTRADA VALUE 'S'.
021900     02  WKS-ES-SOLICITANTE-MDO     PIC X(01) VALUE 'N'.
022000         88  SOLICITANTE-ES-MDO     VALUE 'S'.
022100     02  WKS-RENGLON-EXISTE         PIC X(01) VALUE 'N'.
022200         88  RENGLON-SI-EXISTE      VALUE 'S'.
022300     02  WKS-ERROR-PROCESO          PIC X(01) VALUE 'N'.
022400         88  HUBO-ERROR-PROCESO     VALUE 'S'.
022450     02  FILLER                     PIC X(08) VALUE SPACES.
022500******************************************************************
022600*                 CONTADORES DE CONTROL DE LA CORRIDA            *
022700******************************************************************
022800 01  WKS-CONTADORES.
022900     02  WKS-WF-LEIDOS              PIC 9(06) COMP-3 VALUE ZEROS.
023000     02  WKS-WF-DEL-LOTE            PIC 9(06) COMP-3 VALUE ZEROS.
023100     02  WKS-TOT-PENDING            PIC 9(06) COMP-3 VALUE ZEROS.
023200     02  WKS-TOT-APPROVED           PIC 9(06) COMP-3 VALUE ZEROS.
023300     02  WKS-TOT-REJECTED           PIC 9(06) COMP-3 VALUE ZEROS.
023400     02  WKS-I                      PIC 9(04) COMP  VALUE ZEROS.
023500     02  WKS-J                      PIC 9(04) COMP  VALUE ZEROS.
023520     02  WKS-FIRSTNAME-ANOMALO      PIC 9(05) COMP-3 VALUE ZEROS.
023550     02  FILLER                     PIC X(08) VALUE SPACES.
023600******************************************************************
023700*        TABLA DE TRABAJO CON EL JUEGO DE COLUMNAS DEL LOTE      *
023800*        (CUANDO EL SOLICITANTE NO ES MDO_ADMIN/MDO_LEADER)      *
023900******************************************************************
024000     COPY HDRMAP1.
024100******************************************************************
024200*        TABLA DE ENCABEZADO EN CONSTRUCCION (ANTES DE           *
024300*        SUPRIMIR COLUMNAS SIN DATO)                              *
024400******************************************************************
024500 01  WKS-ENCABEZADO-TRABAJO.
024600     02  WKS-CANT-COL-ENC           PIC 9(02) COMP-3 VALUE ZEROS.
024700     02  WKS-TB-COL-ENC OCCURS 20 TIMES
024800                 INDEXED BY IDX-ENC-COL.
024900         03  ENC-CAMPO-LLAVE        PIC X(30).
025000         03  ENC-CAMPO-NOMBRE       PIC X(60).
025100         03  ENC-TIENE-DATO         PIC X(01) VALUE 'N'.
025200             88  ENC-COL-CON-DATO   VALUE 'Y'.
025300     02  WKS-CANT-PREG-ENC          PIC 9(02) COMP-3 VALUE ZEROS.
025400     02  WKS-TB-PREG-ENC OCCURS 30 TIMES
025500                 INDEXED BY IDX-ENC-PREG.
025600         03  ENC-PREG-LLAVE         PIC X(40).
025700         03  ENC-PREG-TIENE-DATO    PIC X(01) VALUE 'N'.
025800             88  ENC-PREG-CON-DATO  VALUE 'Y'.
025850     02  FILLER                     PIC X(08) VALUE SPACES.
025900******************************************************************
026000*        TABLA DE ENCABEZADO DEFINITIVA (COLUMNAS QUE            *
026100*        SOBREVIVIERON LA SUPRESION, CON SU INDICE DE ORIGEN)     *
026200******************************************************************
026300 01  WKS-ENCABEZADO-FINAL.
026400     02  WKS-CANT-COL-FINAL         PIC 9(02) COMP-3 VALUE ZEROS.
026500     02  WKS-TB-COL-FINAL OCCURS 20 TIMES
026600                 INDEXED BY IDX-FIN-COL.
026700         03  FIN-CAMPO-NOMBRE       PIC X(60).
026800         03  FIN-CAMPO-INDICE       PIC 9(02) COMP-3.
026900     02  WKS-CANT-PREG-FINAL        PIC 9(02) COMP-3 VALUE ZEROS.
027000     02  WKS-TB-PREG-FINAL OCCURS 30 TIMES
027100                 INDEXED BY IDX-FIN-PREG.
027200         03  FIN-PREG-NOMBRE        PIC X(40).
027300         03  FIN-PREG-INDICE        PIC 9(02) COMP-3.
027350     02  FILLER                     PIC X(08) VALUE SPACES.
027400******************************************************************
027500*        RESPUESTAS DE ENCUESTA DEL USUARIO EN PROCESO           *
027600******************************************************************
027700 01  WKS-ENCUESTA-USR.
027800     02  WKS-CANT-PREG-USR          PIC 9(02) COMP-3 VALUE ZEROS.
027900     02  WKS-TB-PREG-USR OCCURS 30 TIMES
028000                 INDEXED BY IDX-PREG-USR.
028100         03  PREGU-LLAVE            PIC X(40).
028200         03  PREGU-RESPUESTA        PIC X(120).
028250     02  FILLER                     PIC X(08) VALUE SPACES.
028300******************************************************************
028400*      RENGLON DE TRABAJO EN CONSTRUCCION PARA EL USUARIO ACTUAL *
028500******************************************************************
028600 01  WKS-RENGLON-TRABAJO.
028700     02  WRK-USER-ID                PIC X(40).
028800     02  WRK-TB-VALORES OCCURS 20 TIMES
028900                 INDEXED BY IDX-WRK-COL.
029000         03  WRK-FIELD-VALUE        PIC X(60).
029100     02  WRK-ENROLLMENT-STATUS      PIC X(20).
029200     02  WRK-TB-RESPUESTAS OCCURS 30 TIMES
029300                 INDEXED BY IDX-WRK-PREG.
029400         03  WRK-ANSWER-TEXT        PIC X(120).
029450     02  FILLER                     PIC X(08) VALUE SPACES.
029500 01  WKS-RENGLON-TRABAJO-R REDEFINES WKS-RENGLON-TRABAJO.
029600     02  WRK-LLAVE-R                PIC X(40).
029700     02  FILLER                     PIC X(4828).
029800******************************************************************
029900*      TABLA DE RENGLONES YA PRODUCIDOS (ULTIMA ESCRITURA GANA)  *
030000******************************************************************
030100 01  WKS-TABLA-RENGLONES.
030200     02  WKS-CANT-RENGLON           PIC 9(03) COMP-3 VALUE ZEROS.
030250     02  FILLER                     PIC X(05) VALUE SPACES.
030300     02  WKS-TB-RENGLON
030400                 OCCURS 1 TO 500 TIMES DEPENDING ON WKS-CANT-RENGLON
030500                 INDEXED BY IDX-RENGLON.
030600         03  REN-USER-ID            PIC X(40).
030700         03  REN-TB-VALORES OCCURS 20 TIMES
030800                 INDEXED BY IDX-REN-COL.
030900             04  REN-FIELD-VALUE    PIC X(60).
031000         03  REN-ENROLLMENT-STATUS  PIC X(20).
031100         03  REN-TB-RESPUESTAS OCCURS 30 TIMES
031200                 INDEXED BY IDX-REN-PREG.
031300             04  REN-ANSWER-TEXT    PIC X(120).
031400******************************************************************
031500*          CAMPOS DE TRABAJO PARA COMPARACIONES SIN MAYUSCULAS   *
031600******************************************************************
031700 01  WKS-COMPARACIONES.
031800     02  WKS-ESTADO-MAY             PIC X(30).
031900     02  WKS-CAMPO-LLAVE-MAY        PIC X(30).
032000     02  WKS-VALOR-TEMPORAL         PIC X(60).
032050     02  FILLER                     PIC X(08) VALUE SPACES.
032100******************************************************************
032200 PROCEDURE DIVISION.
032300******************************************************************
032400*               S E C C I O N    P R I N C I P A L               *
032500******************************************************************
032600 000-PRINCIPAL SECTION.
032620     PERFORM 100-VALIDA-PARAMETROS THRU 100-VALIDA-PARAMETROS-E
032640     PERFORM 150-ABRE-ARCHIVOS THRU 150-ABRE-ARCHIVOS-E
032660     PERFORM 160-CARGA-HDRDFLT THRU 160-CARGA-HDRDFLT-E
032680     PERFORM 200-LEE-BCHDET THRU 200-LEE-BCHDET-E
032700     IF NOT BD-SI-ENCONTRADO
032720        GO TO 000-SIN-DATOS
032740     END-IF
032760     PERFORM 350-LEE-ENCUESTA-FORM THRU 350-LEE-ENCUESTA-FORM-E
032780     PERFORM 500-ARMA-ENCABEZADO THRU 500-ARMA-ENCABEZADO-E
032800     PERFORM 600-LEE-WFSTAT-TODOS THRU 600-LEE-WFSTAT-TODOS-E
032820     IF WKS-WF-DEL-LOTE = ZEROS
032840        GO TO 000-SIN-DATOS
032860     END-IF
032880     IF HUBO-ERROR-PROCESO
032900        GO TO 000-ERROR-PROCESO
032920     END-IF
032940     PERFORM 700-ESCRIBE-RPTROWS THRU 700-ESCRIBE-RPTROWS-E
032960     PERFORM 800-ESCRIBE-TOTALES THRU 800-ESCRIBE-TOTALES-E
032980     GO TO 000-TERMINA-CORRIDA.
033000 000-SIN-DATOS.
033020     PERFORM 900-FALLA-SIN-DATOS THRU 900-FALLA-SIN-DATOS-E
033040     GO TO 000-TERMINA-CORRIDA.
033060 000-ERROR-PROCESO.
033080     PERFORM 950-FALLA-ERROR-PROCESO THRU 950-FALLA-ERROR-PROCESO-E.
033100 000-TERMINA-CORRIDA.
033120     PERFORM 990-CIERRA-Y-TERMINA THRU 990-CIERRA-Y-TERMINA-E
033140     STOP RUN.
035000 000-PRINCIPAL-E. EXIT.
035100******************************************************************
035200*     VALIDA QUE VENGAN LOS 4 DATOS OBLIGATORIOS DE LA CORRIDA   *
035300******************************************************************
035400 100-VALIDA-PARAMETROS SECTION.
035500     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
035600     IF PARM-ORG-ID     = SPACES OR
035700        PARM-COURSE-ID  = SPACES OR
035800        PARM-BATCH-ID   = SPACES OR
035900        PARM-REQUESTER  = SPACES
036000        DISPLAY ">>> FALTAN DATOS OBLIGATORIOS EN TARJETA SYSIN <<<"
036100                UPON CONSOLE
036200        DISPLAY "    SE REQUIERE ORG-ID, COURSE-ID, BATCH-ID Y"
036300                UPON CONSOLE
036400        DISPLAY "    REPORT-REQUESTER PARA GENERAR EL REPORTE."
036500                UPON CONSOLE
036600        MOVE 16 TO RETURN-CODE
036700        STOP RUN
036800     END-IF
036900     MOVE PARM-REQUESTER TO WKS-REQUESTER-MAY
037000     INSPECT WKS-REQUESTER-MAY CONVERTING
037100             "abcdefghijklmnopqrstuvwxyz" TO
037200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037300     IF WKS-REQUESTER-MAY = "MDO_ADMIN" OR
037400        WKS-REQUESTER-MAY = "MDO_LEADER"
037500        MOVE 'S' TO WKS-ES-SOLICITANTE-MDO
037600     ELSE
037700        MOVE 'N' TO WKS-ES-SOLICITANTE-MDO
037800     END-IF.
037900 100-VALIDA-PARAMETROS-E. EXIT.
038000******************************************************************
038100*               APERTURA DE ARCHIVOS DE LA CORRIDA               *
038200******************************************************************
038300 150-ABRE-ARCHIVOS SECTION.
038400     MOVE 'BPRC1G01' TO PROGRAMA
038500     OPEN INPUT  WFSTAT USRPROF BATCHDET SURVEY HDRDFLT
038600          OUTPUT RPTROWS RPTTOT
038700     IF FS-WFSTAT NOT EQUAL 0
038800        MOVE 'OPEN'      TO ACCION
038900        MOVE SPACES      TO LLAVE
039000        MOVE 'WFSTAT'    TO ARCHIVO
039100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039200                              FS-WFSTAT, FSE-WFSTAT
039300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO WFSTAT <<<"
039400                UPON CONSOLE
039500        MOVE 91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF
039800     IF FS-USRPROF NOT EQUAL 0
039900        MOVE 'OPEN'      TO ACCION
040000        MOVE SPACES      TO LLAVE
040100        MOVE 'USRPROF'   TO ARCHIVO
040200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040300                              FS-USRPROF, FSE-USRPROF
040400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO USRPROF <<<"
040500                UPON CONSOLE
040600        MOVE 91 TO RETURN-CODE
040700        STOP RUN
040800     END-IF
040900     IF FS-BATCHDET NOT EQUAL 0
041000        MOVE 'OPEN'      TO ACCION
041100        MOVE SPACES      TO LLAVE
041200        MOVE 'BATCHDET'  TO ARCHIVO
041300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041400                              FS-BATCHDET, FSE-BATCHDET
041500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BATCHDET <<<"
041600                UPON CONSOLE
041700        MOVE 91 TO RETURN-CODE
041800        STOP RUN
041900     END-IF
042000     IF FS-SURVEY NOT EQUAL 0
042100        MOVE 'OPEN'      TO ACCION
042200        MOVE SPACES      TO LLAVE
042300        MOVE 'SURVEY'    TO ARCHIVO
042400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042500                              FS-SURVEY, FSE-SURVEY
042600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SURVEY <<<"
042700                UPON CONSOLE
042800        MOVE 91 TO RETURN-CODE
042900        STOP RUN
043000     END-IF
043100     IF FS-HDRDFLT NOT EQUAL 0
043200        MOVE 'OPEN'      TO ACCION
043300        MOVE SPACES      TO LLAVE
043400        MOVE 'HDRDFLT'   TO ARCHIVO
043500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043600                              FS-HDRDFLT, FSE-HDRDFLT
043700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO HDRDFLT <<<"
043800                UPON CONSOLE
043900        MOVE 91 TO RETURN-CODE
044000        STOP RUN
044100     END-IF
044200     IF FS-RPTROWS NOT EQUAL 0
044300        MOVE 'OPEN'      TO ACCION
044400        MOVE SPACES      TO LLAVE
044500        MOVE 'RPTROWS'   TO ARCHIVO
044600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044700                              FS-RPTROWS, FSE-RPTROWS
044800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTROWS <<<"
044900                UPON CONSOLE
045000        MOVE 91 TO RETURN-CODE
045100        STOP RUN
045200     END-IF
045300     IF FS-RPTTOT NOT EQUAL 0
045400        MOVE 'OPEN'      TO ACCION
045500        MOVE SPACES      TO LLAVE
045600        MOVE 'RPTTOT'    TO ARCHIVO
045700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045800                              FS-RPTTOT, FSE-RPTTOT
045900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTTOT <<<"
046000                UPON CONSOLE
046100        MOVE 91 TO RETURN-CODE
046200        STOP RUN
046300     END-IF.
046400 150-ABRE-ARCHIVOS-E. EXIT.
046500******************************************************************
046600*    CARGA EN MEMORIA EL JUEGO DE COLUMNAS POR DEFECTO DE         *
046700*    HDRDFLT PARA SOLICITANTES MDO_ADMIN/MDO_LEADER               *
046800******************************************************************
046900 160-CARGA-HDRDFLT SECTION.
047000     MOVE ZEROS TO WKS-CANT-COL-DEFAULT
047100     PERFORM 165-LEE-UN-HDRDFLT UNTIL FS-HDRDFLT = 10.
047200 160-CARGA-HDRDFLT-E. EXIT.
047300
047400 165-LEE-UN-HDRDFLT SECTION.
047500     READ HDRDFLT
047600     IF FS-HDRDFLT = 0
047700        ADD 1 TO WKS-CANT-COL-DEFAULT
047800        SET IDX-DEF-COL TO WKS-CANT-COL-DEFAULT
047900        MOVE HDR-CAMPO-LLAVE  TO WKS-DEF-CAMPO-LLAVE (IDX-DEF-COL)
048000        MOVE HDR-CAMPO-NOMBRE TO WKS-DEF-CAMPO-NOMBRE (IDX-DEF-COL)
048100     ELSE
048200        IF FS-HDRDFLT NOT = 10
048300           MOVE 'READ'      TO ACCION
048400           MOVE SPACES      TO LLAVE
048500           MOVE 'HDRDFLT'   TO ARCHIVO
048600           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048700                                 FS-HDRDFLT, FSE-HDRDFLT
048800           MOVE 10 TO FS-HDRDFLT
048900        END-IF
049000     END-IF.
049100 165-LEE-UN-HDRDFLT-E. EXIT.
049200******************************************************************
049300*   LEE EL MAESTRO DE LOTE DE CURSO POR LLAVE COMPUESTA          *
049400******************************************************************
049500 200-LEE-BCHDET SECTION.
049600     MOVE PARM-COURSE-ID TO BD-COURSE-ID
049700     MOVE PARM-BATCH-ID  TO BD-BATCH-ID
049800     READ BATCHDET
049900     IF FS-BATCHDET = 0
050000        MOVE 'S' TO WKS-BD-ENCONTRADO
050100     ELSE
050200        MOVE 'N' TO WKS-BD-ENCONTRADO
050300        IF FS-BATCHDET NOT = 23
050400           MOVE 'READ'      TO ACCION
050500           MOVE BD-LLAVE-LOTE TO LLAVE
050600           MOVE 'BATCHDET'  TO ARCHIVO
050700           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050800                                 FS-BATCHDET, FSE-BATCHDET
050900        END-IF
051000     END-IF.
051100 200-LEE-BCHDET-E. EXIT.
051200******************************************************************
051300*   LOCALIZA EL REGISTRO DE DEFINICION DE PREGUNTAS DEL           *
051400*   FORMULARIO DE ENCUESTA (LLAVE DE USUARIO EN BLANCO)          *
051500******************************************************************
051600 350-LEE-ENCUESTA-FORM SECTION.
051700     MOVE SPACES TO SV-USER-ID
051800     READ SURVEY
051900     IF FS-SURVEY = 0
052000        MOVE 'S' TO WKS-FORM-ENCONTRADA
052100     ELSE
052200        MOVE 'N' TO WKS-FORM-ENCONTRADA
052300        IF FS-SURVEY NOT = 23
052400           MOVE 'READ'    TO ACCION
052500           MOVE SPACES    TO LLAVE
052600           MOVE 'SURVEY'  TO ARCHIVO
052700           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052800                                 FS-SURVEY, FSE-SURVEY
052900        END-IF
053000     END-IF.
053100 350-LEE-ENCUESTA-FORM-E. EXIT.
053200******************************************************************
053300*                DECIDE EL JUEGO DE COLUMNAS DEL REPORTE          *
053400******************************************************************
053500 500-ARMA-ENCABEZADO SECTION.
053600     MOVE ZEROS  TO WKS-CANT-COL-ENC WKS-CANT-PREG-ENC
053700     IF SOLICITANTE-ES-MDO
053800        PERFORM 510-CARGA-ENCABEZADO-DEFAULT
053900     ELSE
054000        PERFORM 520-CARGA-ENCABEZADO-LOTE
054100     END-IF
054200     PERFORM 530-CARGA-PREGUNTAS-ENCABEZADO.
054300 500-ARMA-ENCABEZADO-E. EXIT.
054400******************************************************************
054500*   COLUMNAS FIJAS PARA SOLICITANTE MDO_ADMIN / MDO_LEADER        *
054600******************************************************************
054700 510-CARGA-ENCABEZADO-DEFAULT SECTION.
054800     PERFORM 511-CARGA-ENC-DEFAULT-1
054900             VARYING IDX-DEF-COL FROM 1 BY 1
055000             UNTIL IDX-DEF-COL > WKS-CANT-COL-DEFAULT.
055100 510-CARGA-ENCABEZADO-DEFAULT-E. EXIT.
055200
055300 511-CARGA-ENC-DEFAULT-1 SECTION.
055400     ADD 1 TO WKS-CANT-COL-ENC
055500     SET IDX-ENC-COL TO WKS-CANT-COL-ENC
055600     MOVE WKS-DEF-CAMPO-LLAVE (IDX-DEF-COL)
055700                              TO ENC-CAMPO-LLAVE (IDX-ENC-COL)
055800     MOVE WKS-DEF-CAMPO-NOMBRE (IDX-DEF-COL)
055900                              TO ENC-CAMPO-NOMBRE (IDX-ENC-COL)
056000     MOVE 'N'                 TO ENC-TIENE-DATO (IDX-ENC-COL).
056100 511-CARGA-ENC-DEFAULT-1-E. EXIT.
056200******************************************************************
056300*   COLUMNAS OBLIGATORIAS DEL LOTE PARA OTROS SOLICITANTES        *
056400******************************************************************
056500 520-CARGA-ENCABEZADO-LOTE SECTION.
056600     IF BD-TOTAL-CAMPOS-OBLIG = ZEROS
056700        DISPLAY ">>> LOTE SIN CAMPOS OBLIGATORIOS DEFINIDOS <<<"
056800                UPON CONSOLE
056900        MOVE 'S' TO WKS-ERROR-PROCESO
057000     ELSE
057100        PERFORM 521-CARGA-ENC-LOTE-1
057200                VARYING IDX-BD-CAMPO FROM 1 BY 1
057300                UNTIL IDX-BD-CAMPO > BD-TOTAL-CAMPOS-OBLIG
057400                   OR HUBO-ERROR-PROCESO
057500     END-IF.
057600 520-CARGA-ENCABEZADO-LOTE-E. EXIT.
057700
057800 521-CARGA-ENC-LOTE-1 SECTION.
057900     IF BD-MANDATORY-FIELD-KEY (IDX-BD-CAMPO)     = SPACES OR
058000        BD-MANDATORY-FIELD-DISPLAY (IDX-BD-CAMPO) = SPACES
058100        DISPLAY ">>> CAMPO OBLIGATORIO SIN LLAVE O SIN NOMBRE <<<"
058200                UPON CONSOLE
058300        MOVE 'S' TO WKS-ERROR-PROCESO
058400     ELSE
058500        ADD 1 TO WKS-CANT-COL-ENC
058600        SET IDX-ENC-COL TO WKS-CANT-COL-ENC
058700        MOVE BD-MANDATORY-FIELD-KEY (IDX-BD-CAMPO)
058800                              TO ENC-CAMPO-LLAVE (IDX-ENC-COL)
058900        MOVE BD-MANDATORY-FIELD-DISPLAY (IDX-BD-CAMPO)
059000                              TO ENC-CAMPO-NOMBRE (IDX-ENC-COL)
059100        MOVE 'N'              TO ENC-TIENE-DATO (IDX-ENC-COL)
059200     END-IF.
059300 521-CARGA-ENC-LOTE-1-E. EXIT.
059400******************************************************************
059500*   AGREGA AL ENCABEZADO LAS PREGUNTAS DE ENCUESTA QUE NO ESTEN  *
059600*   YA CUBIERTAS POR UNA COLUMNA DE PERFIL                        *
059700******************************************************************
059800 530-CARGA-PREGUNTAS-ENCABEZADO SECTION.
059900     IF FORM-SI-ENCONTRADA
060000        PERFORM 531-CARGA-UNA-PREGUNTA
060100                VARYING IDX-SV-PREG FROM 1 BY 1
060200                UNTIL IDX-SV-PREG > SV-TOTAL-PREGUNTAS
060300     END-IF.
060400 530-CARGA-PREGUNTAS-ENCABEZADO-E. EXIT.
060500
060600 531-CARGA-UNA-PREGUNTA SECTION.
060700     MOVE 'N' TO WKS-RENGLON-EXISTE
060800     PERFORM 532-VERIFICA-DUPLICADA
060900             VARYING IDX-ENC-COL FROM 1 BY 1
061000             UNTIL IDX-ENC-COL > WKS-CANT-COL-ENC
061100                OR RENGLON-SI-EXISTE
061200     IF NOT RENGLON-SI-EXISTE
061300        ADD 1 TO WKS-CANT-PREG-ENC
061400        SET IDX-ENC-PREG TO WKS-CANT-PREG-ENC
061500        MOVE SV-QUESTION-KEY (IDX-SV-PREG)
061600                          TO ENC-PREG-LLAVE (IDX-ENC-PREG)
061700        MOVE 'N'          TO ENC-PREG-TIENE-DATO (IDX-ENC-PREG)
061800     END-IF.
061900 531-CARGA-UNA-PREGUNTA-E. EXIT.
062000
062100 532-VERIFICA-DUPLICADA SECTION.
062200     IF ENC-CAMPO-LLAVE (IDX-ENC-COL) = SV-QUESTION-KEY (IDX-SV-PREG)
062300        MOVE 'S' TO WKS-RENGLON-EXISTE
062400     END-IF.
062500 532-VERIFICA-DUPLICADA-E. EXIT.
062600******************************************************************
062700*   LEE TODOS LOS REGISTROS DE WFSTAT Y FILTRA LOS DEL LOTE      *
062800******************************************************************
062900 600-LEE-WFSTAT-TODOS SECTION.
062950     PERFORM 605-LEE-UN-WFSTAT THRU 605-LEE-UN-WFSTAT-E
062970         UNTIL FIN-WFSTAT.
063100 600-LEE-WFSTAT-TODOS-E. EXIT.
063200
063300 605-LEE-UN-WFSTAT SECTION.
063400     READ WFSTAT
063500     IF FS-WFSTAT = 10
063600        MOVE 'Y' TO WKS-FIN-WFSTAT
063620        GO TO 605-LEE-UN-WFSTAT-E
063640     END-IF
063660     IF FS-WFSTAT = 0
063680        GO TO 605-CUENTA-REGISTRO
063700     END-IF
063900     MOVE 'READ'    TO ACCION
064000     MOVE SPACES    TO LLAVE
064100     MOVE 'WFSTAT'  TO ARCHIVO
064200     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
064300                           FS-WFSTAT, FSE-WFSTAT
064400     MOVE 'Y' TO WKS-FIN-WFSTAT
064500     MOVE 'S' TO WKS-ERROR-PROCESO
064550     GO TO 605-LEE-UN-WFSTAT-E.
064600 605-CUENTA-REGISTRO.
064700     ADD 1 TO WKS-WF-LEIDOS
064750     IF WF-BATCH-ID NOT = PARM-BATCH-ID
064770        GO TO 605-LEE-UN-WFSTAT-E
064790     END-IF
064900     ADD 1 TO WKS-WF-DEL-LOTE
065000     PERFORM 610-PROCESA-WFSTAT THRU 610-PROCESA-WFSTAT-E.
065400 605-LEE-UN-WFSTAT-E. EXIT.
065500******************************************************************
065600*   PROCESA UN REGISTRO DE ESTADO DE FLUJO DEL LOTE SOLICITADO   *
065700******************************************************************
065800 610-PROCESA-WFSTAT SECTION.
065900     IF WF-STAT-RETIRADO OR WF-USER-ID = SPACES
065920        GO TO 610-PROCESA-WFSTAT-E
065940     END-IF
065960     PERFORM 620-LEE-USRPRF THRU 620-LEE-USRPRF-E
065980     IF NOT USR-SI-ENCONTRADO
066000        GO TO 610-PROCESA-WFSTAT-E
066020     END-IF
066040     PERFORM 630-VALIDA-ALCANCE-ORG THRU 630-VALIDA-ALCANCE-ORG-E
066060     IF NOT ALCANCE-SI-OK
066080        GO TO 610-PROCESA-WFSTAT-E
066090     END-IF
066600     PERFORM 640-CLASIFICA-ESTADO THRU 640-CLASIFICA-ESTADO-E
066700     PERFORM 650-LEE-ENCUESTA-USR THRU 650-LEE-ENCUESTA-USR-E
066800     PERFORM 660-ARMA-FILA THRU 660-ARMA-FILA-E
066900     PERFORM 670-AGREGA-FILA-TABLA THRU 670-AGREGA-FILA-TABLA-E.
067300 610-PROCESA-WFSTAT-E. EXIT.
067400******************************************************************
067500*                 LEE EL PERFIL DEL USUARIO ACTUAL                *
067600******************************************************************
067700 620-LEE-USRPRF SECTION.
067800     MOVE WF-USER-ID TO USR-USER-ID
067900     READ USRPROF
068000     IF FS-USRPROF = 0
068100        MOVE 'S' TO WKS-USR-ENCONTRADO
068200     ELSE
068300        MOVE 'N' TO WKS-USR-ENCONTRADO
068400        IF FS-USRPROF NOT = 23
068500           MOVE 'READ'     TO ACCION
068600           MOVE USR-USER-ID TO LLAVE
068700           MOVE 'USRPROF'  TO ARCHIVO
068800           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
068900                                 FS-USRPROF, FSE-USRPROF
069000        END-IF
069100     END-IF.
069200 620-LEE-USRPRF-E. EXIT.
069300******************************************************************
069400*   VALIDA QUE LA ORGANIZACION SOLICITANTE TENGA ALCANCE SOBRE   *
069500*   ESTE USUARIO (ORG DUENA DEL LOTE U ORG PROPIA DEL USUARIO)   *
069600******************************************************************
069700 630-VALIDA-ALCANCE-ORG SECTION.
069800     IF PARM-ORG-ID = BD-CREATED-FOR-ORG-ID OR
069900        PARM-ORG-ID = USR-ROOT-ORG-ID
070000        MOVE 'S' TO WKS-ALCANCE-OK
070100     ELSE
070200        MOVE 'N' TO WKS-ALCANCE-OK
070300     END-IF.
070400 630-VALIDA-ALCANCE-ORG-E. EXIT.
070500******************************************************************
070600*   CLASIFICA EL ESTADO DE APROBACION Y ACTUALIZA LOS TOTALES    *
070700******************************************************************
070800 640-CLASIFICA-ESTADO SECTION.
070900     MOVE WF-CURRENT-STATUS TO WKS-ESTADO-MAY
071000     INSPECT WKS-ESTADO-MAY CONVERTING
071100             "abcdefghijklmnopqrstuvwxyz" TO
071200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071300     EVALUATE WKS-ESTADO-MAY
071400        WHEN "SEND_FOR_MDO_APPROVAL"
071500           MOVE "PENDING WITH MDO" TO WRK-ENROLLMENT-STATUS
071600           ADD 1 TO WKS-TOT-PENDING
071700        WHEN "SEND_FOR_PC_APPROVAL"
071800           MOVE "PENDING WITH PC"  TO WRK-ENROLLMENT-STATUS
071900           ADD 1 TO WKS-TOT-PENDING
072000        WHEN "APPROVED"
072100           MOVE "APPROVED"         TO WRK-ENROLLMENT-STATUS
072200           ADD 1 TO WKS-TOT-APPROVED
072300        WHEN "REJECTED"
072400           MOVE "REJECTED"         TO WRK-ENROLLMENT-STATUS
072500           ADD 1 TO WKS-TOT-REJECTED
072600        WHEN OTHER
072700           MOVE SPACES             TO WRK-ENROLLMENT-STATUS
072800           ADD 1 TO WKS-TOT-PENDING
072900     END-EVALUATE.
073000 640-CLASIFICA-ESTADO-E. EXIT.
073100******************************************************************
073200*   LEE LAS RESPUESTAS DE ENCUESTA DEL USUARIO ACTUAL (SI HAY)   *
073300******************************************************************
073400 650-LEE-ENCUESTA-USR SECTION.
073500     MOVE WF-USER-ID TO SV-USER-ID
073600     READ SURVEY
073700     IF FS-SURVEY = 0
073800        MOVE 'S'                    TO WKS-SURVEY-USR-ENCONTRADA
073900        MOVE SV-TOTAL-PREGUNTAS     TO WKS-CANT-PREG-USR
074000        PERFORM 655-COPIA-UNA-RESPUESTA
074100                VARYING IDX-SV-PREG FROM 1 BY 1
074200                UNTIL IDX-SV-PREG > SV-TOTAL-PREGUNTAS
074300     ELSE
074400        MOVE 'N' TO WKS-SURVEY-USR-ENCONTRADA
074500        MOVE ZEROS TO WKS-CANT-PREG-USR
074600        IF FS-SURVEY NOT = 23
074700           MOVE 'READ'    TO ACCION
074800           MOVE WF-USER-ID TO LLAVE
074900           MOVE 'SURVEY'  TO ARCHIVO
075000           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
075100                                 FS-SURVEY, FSE-SURVEY
075200        END-IF
075300     END-IF.
075400 650-LEE-ENCUESTA-USR-E. EXIT.
075500
075600 655-COPIA-UNA-RESPUESTA SECTION.
075700     SET IDX-PREG-USR TO IDX-SV-PREG
075800     MOVE SV-QUESTION-KEY (IDX-SV-PREG) TO PREGU-LLAVE (IDX-PREG-USR)
075900     MOVE SV-ANSWER-TEXT (IDX-SV-PREG)  TO
076000                                     PREGU-RESPUESTA (IDX-PREG-USR).
076100 655-COPIA-UNA-RESPUESTA-E. EXIT.
076200******************************************************************
076300*    ARMA EL RENGLON DE SALIDA DEL USUARIO ACTUAL                 *
076400******************************************************************
076500 660-ARMA-FILA SECTION.
076600     MOVE WF-USER-ID TO WRK-USER-ID
076700     PERFORM 661-OBTIENE-VALOR-CAMPO
076800             VARYING IDX-ENC-COL FROM 1 BY 1
076900             UNTIL IDX-ENC-COL > WKS-CANT-COL-ENC
077000     PERFORM 663-ALINEA-UNA-RESPUESTA
077100             VARYING IDX-ENC-PREG FROM 1 BY 1
077200             UNTIL IDX-ENC-PREG > WKS-CANT-PREG-ENC.
077300 660-ARMA-FILA-E. EXIT.
077400******************************************************************
077500*    OBTIENE EL VALOR DE PERFIL QUE CORRESPONDE A LA COLUMNA     *
077600*    DE ENCABEZADO EN PROCESO (LLAVE-CAMPO -> ATRIBUTO USRPRF)   *
077700******************************************************************
077800 661-OBTIENE-VALOR-CAMPO SECTION.
077900     SET IDX-WRK-COL TO IDX-ENC-COL
078000     MOVE ENC-CAMPO-LLAVE (IDX-ENC-COL) TO WKS-CAMPO-LLAVE-MAY
078100     INSPECT WKS-CAMPO-LLAVE-MAY CONVERTING
078200             "abcdefghijklmnopqrstuvwxyz" TO
078300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
078400     EVALUATE WKS-CAMPO-LLAVE-MAY
078500        WHEN "FIRSTNAME"
078550           IF USR-FIRSTNAME IS NOT CLASE-ALFABETICA
078570              ADD 1 TO WKS-FIRSTNAME-ANOMALO
078590           END-IF
078600           MOVE USR-FIRSTNAME       TO WRK-FIELD-VALUE (IDX-WRK-COL)
078700        WHEN "EMAIL"
078800           MOVE USR-PRIMARY-EMAIL   TO WRK-FIELD-VALUE (IDX-WRK-COL)
078900        WHEN "MOBILE"
079000           MOVE USR-MOBILE          TO WRK-FIELD-VALUE (IDX-WRK-COL)
079100        WHEN "GENDER"
079200           MOVE USR-GENDER          TO WRK-FIELD-VALUE (IDX-WRK-COL)
079300        WHEN "DOB"
079400           MOVE USR-DOB             TO WRK-FIELD-VALUE (IDX-WRK-COL)
079500        WHEN "DOMICILE"
079600           MOVE USR-DOMICILE-MEDIUM TO WRK-FIELD-VALUE (IDX-WRK-COL)
079700        WHEN "CATEGORY"
079800           MOVE USR-CATEGORY        TO WRK-FIELD-VALUE (IDX-WRK-COL)
079900        WHEN "GROUP"
080000           PERFORM 662-ANOTA-VERIFICACION-GRUPO
080100        WHEN "DESIGNATION"
080200           PERFORM 662-ANOTA-VERIFICACION-DESIG
080300        WHEN "DOR"
080400           MOVE USR-DOR             TO WRK-FIELD-VALUE (IDX-WRK-COL)
080500        WHEN "DEPARTMENTNAME"
080600           MOVE USR-DEPARTMENTNAME  TO WRK-FIELD-VALUE (IDX-WRK-COL)
080700        WHEN "EMPLOYEECODE"
080800           MOVE USR-EMPLOYEE-CODE   TO WRK-FIELD-VALUE (IDX-WRK-COL)
080900        WHEN "PINCODE"
081000           MOVE USR-PINCODE         TO WRK-FIELD-VALUE (IDX-WRK-COL)
081100        WHEN "EXTERNALSYSTEMID"
081200           MOVE USR-EXTERNAL-SYSTEM-ID
081300                                    TO WRK-FIELD-VALUE (IDX-WRK-COL)
081400        WHEN "CIVILSERVICETYPE"
081500           PERFORM 664-ARMA-DATOS-CADRE
081600        WHEN "CIVILSERVICENAME"
081700           PERFORM 664-ARMA-DATOS-CADRE
081800        WHEN "CADRENAME"
081900           PERFORM 664-ARMA-DATOS-CADRE
082000        WHEN "CADREBATCH"
082100           PERFORM 664-ARMA-DATOS-CADRE
082200        WHEN "CONTROLLINGAUTHORITY"
082300           PERFORM 664-ARMA-DATOS-CADRE
082400        WHEN OTHER
082500           MOVE SPACES              TO WRK-FIELD-VALUE (IDX-WRK-COL)
082600     END-EVALUATE.
082700 661-OBTIENE-VALOR-CAMPO-E. EXIT.
082800******************************************************************
082900*   SUFIJA " (VERIFIED)" / " (NOT VERIFIED)" A GRUPO/DESIGNACION *
083000******************************************************************
083100 662-ANOTA-VERIFICACION-GRUPO SECTION.
083200     IF USR-GROUP = SPACES
083300        MOVE SPACES TO WRK-FIELD-VALUE (IDX-WRK-COL)
083400     ELSE
083500        IF USR-GRUPO-OK
083600           STRING USR-GROUP DELIMITED BY SPACE
083700                  " (Verified)"     DELIMITED BY SIZE
083800                  INTO WRK-FIELD-VALUE (IDX-WRK-COL)
083900        ELSE
084000           STRING USR-GROUP DELIMITED BY SPACE
084100                  " (Not Verified)" DELIMITED BY SIZE
084200                  INTO WRK-FIELD-VALUE (IDX-WRK-COL)
084300        END-IF
084400     END-IF.
084500 662-ANOTA-VERIFICACION-GRUPO-E. EXIT.
084600
084700 662-ANOTA-VERIFICACION-DESIG SECTION.
084800     IF USR-DESIGNATION = SPACES
084900        MOVE SPACES TO WRK-FIELD-VALUE (IDX-WRK-COL)
085000     ELSE
085100        IF USR-DESIGNACION-OK
085200           STRING USR-DESIGNATION DELIMITED BY SPACE
085300                  " (Verified)"     DELIMITED BY SIZE
085400                  INTO WRK-FIELD-VALUE (IDX-WRK-COL)
085500        ELSE
085600           STRING USR-DESIGNATION DELIMITED BY SPACE
085700                  " (Not Verified)" DELIMITED BY SIZE
085800                  INTO WRK-FIELD-VALUE (IDX-WRK-COL)
085900        END-IF
086000     END-IF.
086100 662-ANOTA-VERIFICACION-DESIG-E. EXIT.
086200******************************************************************
086300*   MUEVE LOS DATOS DE CUADRO (CADRE) SOLO CUANDO EL PERFIL LOS  *
086400*   TRAE (USR-TIENE-CUADRO); DE LO CONTRARIO LA COLUMNA QUEDA    *
086500*   EN BLANCO Y ES CANDIDATA A SUPRESION SI NADIE LA LLENA.      *
086600******************************************************************
086700 664-ARMA-DATOS-CADRE SECTION.
086800     IF USR-TIENE-CUADRO
086900        EVALUATE WKS-CAMPO-LLAVE-MAY
087000           WHEN "CIVILSERVICETYPE"
087100              MOVE USR-CIVIL-SERVICE-TYPE
087200                                 TO WRK-FIELD-VALUE (IDX-WRK-COL)
087300           WHEN "CIVILSERVICENAME"
087400              MOVE USR-CIVIL-SERVICE-NAME
087500                                 TO WRK-FIELD-VALUE (IDX-WRK-COL)
087600           WHEN "CADRENAME"
087700              MOVE USR-CADRE-NAME
087800                                 TO WRK-FIELD-VALUE (IDX-WRK-COL)
087900           WHEN "CADREBATCH"
088000              MOVE USR-CADRE-BATCH
088100                                 TO WRK-FIELD-VALUE (IDX-WRK-COL)
088200           WHEN "CONTROLLINGAUTHORITY"
088300              MOVE USR-CONTROLLING-AUTHORITY
088400                                 TO WRK-FIELD-VALUE (IDX-WRK-COL)
088500        END-EVALUATE
088600     ELSE
088700        MOVE SPACES TO WRK-FIELD-VALUE (IDX-WRK-COL)
088800     END-IF.
088900 664-ARMA-DATOS-CADRE-E. EXIT.
089000******************************************************************
089100*   ALINEA LA RESPUESTA DE ENCUESTA DEL USUARIO CON LA COLUMNA   *
089200*   DE PREGUNTA DEL ENCABEZADO (BUSQUEDA POR LLAVE DE PREGUNTA)  *
089300******************************************************************
089400 663-ALINEA-UNA-RESPUESTA SECTION.
089500     SET IDX-WRK-PREG TO IDX-ENC-PREG
089600     IF NOT SURVEY-USR-SI-ENCONTRADA
089700        MOVE "No Questions/Ans Available" TO
089800                                 WRK-ANSWER-TEXT (IDX-WRK-PREG)
089900     ELSE
090000        MOVE 'N' TO WKS-RENGLON-EXISTE
090100        MOVE "N/A" TO WRK-ANSWER-TEXT (IDX-WRK-PREG)
090200        PERFORM 663-BUSCA-RESPUESTA-USR
090300                VARYING IDX-PREG-USR FROM 1 BY 1
090400                UNTIL IDX-PREG-USR > WKS-CANT-PREG-USR
090500                   OR RENGLON-SI-EXISTE
090600     END-IF.
090700 663-ALINEA-UNA-RESPUESTA-E. EXIT.
090800
090900 663-BUSCA-RESPUESTA-USR SECTION.
091000     IF PREGU-LLAVE (IDX-PREG-USR) = ENC-PREG-LLAVE (IDX-ENC-PREG)
091100        MOVE PREGU-RESPUESTA (IDX-PREG-USR)
091200                              TO WRK-ANSWER-TEXT (IDX-WRK-PREG)
091300        MOVE 'S' TO WKS-RENGLON-EXISTE
091400     END-IF.
091500 663-BUSCA-RESPUESTA-USR-E. EXIT.
091600******************************************************************
091700*   AGREGA/REEMPLAZA EL RENGLON DEL USUARIO EN LA TABLA DE       *
091800*   SALIDA (ULTIMA ESCRITURA GANA, SE CONSERVA LA POSICION       *
091900*   ORIGINAL) Y ACTUALIZA LAS BANDERAS DE COLUMNAS CON DATO      *
092000******************************************************************
092100 670-AGREGA-FILA-TABLA SECTION.
092200     MOVE 'N' TO WKS-RENGLON-EXISTE
092300     IF WKS-CANT-RENGLON NOT = ZEROS
092400        PERFORM 671-BUSCA-RENGLON-USUARIO
092500                VARYING IDX-RENGLON FROM 1 BY 1
092600                UNTIL IDX-RENGLON > WKS-CANT-RENGLON
092700                   OR RENGLON-SI-EXISTE
092800     END-IF
092900     IF NOT RENGLON-SI-EXISTE
093000        ADD 1 TO WKS-CANT-RENGLON
093100        SET IDX-RENGLON TO WKS-CANT-RENGLON
093200     END-IF
093300     MOVE WRK-USER-ID           TO REN-USER-ID (IDX-RENGLON)
093400     MOVE WRK-ENROLLMENT-STATUS TO REN-ENROLLMENT-STATUS (IDX-RENGLON)
093500     PERFORM 672-COPIA-VALOR-A-TABLA
093600             VARYING IDX-ENC-COL FROM 1 BY 1
093700             UNTIL IDX-ENC-COL > WKS-CANT-COL-ENC
093800     PERFORM 673-COPIA-RESPUESTA-A-TABLA
093900             VARYING IDX-ENC-PREG FROM 1 BY 1
094000             UNTIL IDX-ENC-PREG > WKS-CANT-PREG-ENC.
094100 670-AGREGA-FILA-TABLA-E. EXIT.
094200
094300 671-BUSCA-RENGLON-USUARIO SECTION.
094400     IF REN-USER-ID (IDX-RENGLON) = WRK-USER-ID
094500        MOVE 'S' TO WKS-RENGLON-EXISTE
094600     END-IF.
094700 671-BUSCA-RENGLON-USUARIO-E. EXIT.
094800
094900 672-COPIA-VALOR-A-TABLA SECTION.
095000     MOVE WRK-FIELD-VALUE (IDX-ENC-COL) TO
095100                          REN-FIELD-VALUE (IDX-RENGLON IDX-ENC-COL)
095200     IF WRK-FIELD-VALUE (IDX-ENC-COL) NOT = SPACES
095300        MOVE 'Y' TO ENC-TIENE-DATO (IDX-ENC-COL)
095400     END-IF.
095500 672-COPIA-VALOR-A-TABLA-E. EXIT.
095600
095700 673-COPIA-RESPUESTA-A-TABLA SECTION.
095800     MOVE WRK-ANSWER-TEXT (IDX-ENC-PREG) TO
095900                        REN-ANSWER-TEXT (IDX-RENGLON IDX-ENC-PREG)
096000     IF WRK-ANSWER-TEXT (IDX-ENC-PREG) NOT = SPACES AND
096100        WRK-ANSWER-TEXT (IDX-ENC-PREG) NOT = "N/A"
096200        MOVE 'Y' TO ENC-PREG-TIENE-DATO (IDX-ENC-PREG)
096300     END-IF.
096400 673-COPIA-RESPUESTA-A-TABLA-E. EXIT.
096500******************************************************************
096600*   ESCRIBE EL ENCABEZADO Y LOS RENGLONES DE SALIDA DEL REPORTE  *
096700******************************************************************
096800 700-ESCRIBE-RPTROWS SECTION.
096900     PERFORM 710-ARMA-LISTA-COLUMNAS-FINAL
097000     PERFORM 720-ESCRIBE-ENCABEZADO
097100     IF WKS-CANT-RENGLON NOT = ZEROS
097200        PERFORM 730-ESCRIBE-FILA
097300                VARYING IDX-RENGLON FROM 1 BY 1
097400                UNTIL IDX-RENGLON > WKS-CANT-RENGLON
097500     END-IF.
097600 700-ESCRIBE-RPTROWS-E. EXIT.
097700******************************************************************
097800*   COMPACTA LA LISTA DE COLUMNAS, DESCARTANDO LAS QUE NINGUN    *
097900*   RENGLON LLENO (REGLA DE SUPRESION DE COLUMNAS SIN DATO)      *
098000******************************************************************
098100 710-ARMA-LISTA-COLUMNAS-FINAL SECTION.
098200     MOVE ZEROS TO WKS-CANT-COL-FINAL WKS-CANT-PREG-FINAL
098300     IF WKS-CANT-COL-ENC NOT = ZEROS
098400        PERFORM 711-COPIA-COLUMNA-FINAL
098500                VARYING IDX-ENC-COL FROM 1 BY 1
098600                UNTIL IDX-ENC-COL > WKS-CANT-COL-ENC
098700     END-IF
098800     IF WKS-CANT-PREG-ENC NOT = ZEROS
098900        PERFORM 712-COPIA-PREGUNTA-FINAL
099000                VARYING IDX-ENC-PREG FROM 1 BY 1
099100                UNTIL IDX-ENC-PREG > WKS-CANT-PREG-ENC
099200     END-IF.
099300 710-ARMA-LISTA-COLUMNAS-FINAL-E. EXIT.
099400
099500 711-COPIA-COLUMNA-FINAL SECTION.
099600     IF ENC-COL-CON-DATO (IDX-ENC-COL)
099700        ADD 1 TO WKS-CANT-COL-FINAL
099800        SET IDX-FIN-COL TO WKS-CANT-COL-FINAL
099900        MOVE ENC-CAMPO-NOMBRE (IDX-ENC-COL)
100000                             TO FIN-CAMPO-NOMBRE (IDX-FIN-COL)
100100        SET FIN-CAMPO-INDICE (IDX-FIN-COL) TO IDX-ENC-COL
100200     END-IF.
100300 711-COPIA-COLUMNA-FINAL-E. EXIT.
100400
100500 712-COPIA-PREGUNTA-FINAL SECTION.
100600     IF ENC-PREG-CON-DATO (IDX-ENC-PREG)
100700        ADD 1 TO WKS-CANT-PREG-FINAL
100800        SET IDX-FIN-PREG TO WKS-CANT-PREG-FINAL
100900        MOVE ENC-PREG-LLAVE (IDX-ENC-PREG)
101000                             TO FIN-PREG-NOMBRE (IDX-FIN-PREG)
101100        SET FIN-PREG-INDICE (IDX-FIN-PREG) TO IDX-ENC-PREG
101200     END-IF.
101300 712-COPIA-PREGUNTA-FINAL-E. EXIT.
101400******************************************************************
101500*   ESCRIBE EL RENGLON DE ENCABEZADO (NOMBRES DE COLUMNA)        *
101600******************************************************************
101700 720-ESCRIBE-ENCABEZADO SECTION.
101800     INITIALIZE REG-RPTROW
101900     PERFORM 721-MUEVE-NOMBRE-COLUMNA
102000             VARYING IDX-FIN-COL FROM 1 BY 1
102100             UNTIL IDX-FIN-COL > WKS-CANT-COL-FINAL
102200     MOVE "Enrollment Status" TO RPT-ENROLLMENT-STATUS
102300     PERFORM 722-MUEVE-NOMBRE-PREGUNTA
102400             VARYING IDX-FIN-PREG FROM 1 BY 1
102500             UNTIL IDX-FIN-PREG > WKS-CANT-PREG-FINAL
102600     WRITE REG-RPTROW
102700     IF FS-RPTROWS NOT = 0
102800        MOVE 'WRITE'    TO ACCION
102900        MOVE SPACES     TO LLAVE
103000        MOVE 'RPTROWS'  TO ARCHIVO
103100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
103200                              FS-RPTROWS, FSE-RPTROWS
103300        MOVE 'S' TO WKS-ERROR-PROCESO
103400     END-IF.
103500 720-ESCRIBE-ENCABEZADO-E. EXIT.
103600
103700 721-MUEVE-NOMBRE-COLUMNA SECTION.
103800     MOVE FIN-CAMPO-NOMBRE (IDX-FIN-COL) TO
103900                                    RPT-FIELD-VALUE (IDX-FIN-COL).
104000 721-MUEVE-NOMBRE-COLUMNA-E. EXIT.
104100
104200 722-MUEVE-NOMBRE-PREGUNTA SECTION.
104300     MOVE FIN-PREG-NOMBRE (IDX-FIN-PREG) TO
104400                                   RPT-ANSWER-TEXT (IDX-FIN-PREG).
104500 722-MUEVE-NOMBRE-PREGUNTA-E. EXIT.
104600******************************************************************
104700*   ESCRIBE UN RENGLON DE DATOS, REMAPEANDO SOLO LAS COLUMNAS    *
104800*   QUE SOBREVIVIERON LA SUPRESION (VIA FIN-CAMPO-INDICE)        *
104900******************************************************************
105000 730-ESCRIBE-FILA SECTION.
105100     INITIALIZE REG-RPTROW
105200     MOVE REN-USER-ID (IDX-RENGLON)            TO RPT-USER-ID
105300     MOVE REN-ENROLLMENT-STATUS (IDX-RENGLON)  TO RPT-ENROLLMENT-STATUS
105400     IF WKS-CANT-COL-FINAL NOT = ZEROS
105500        PERFORM 731-MUEVE-VALOR-FILA
105600                VARYING IDX-FIN-COL FROM 1 BY 1
105700                UNTIL IDX-FIN-COL > WKS-CANT-COL-FINAL
105800     END-IF
105900     IF WKS-CANT-PREG-FINAL NOT = ZEROS
106000        PERFORM 732-MUEVE-RESPUESTA-FILA
106100                VARYING IDX-FIN-PREG FROM 1 BY 1
106200                UNTIL IDX-FIN-PREG > WKS-CANT-PREG-FINAL
106300     END-IF
106400     WRITE REG-RPTROW
106500     IF FS-RPTROWS NOT = 0
106600        MOVE 'WRITE'    TO ACCION
106700        MOVE REN-USER-ID (IDX-RENGLON) TO LLAVE
106800        MOVE 'RPTROWS'  TO ARCHIVO
106900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
107000                              FS-RPTROWS, FSE-RPTROWS
107100        MOVE 'S' TO WKS-ERROR-PROCESO
107200     END-IF.
107300 730-ESCRIBE-FILA-E. EXIT.
107400
107500 731-MUEVE-VALOR-FILA SECTION.
107600     SET IDX-REN-COL TO FIN-CAMPO-INDICE (IDX-FIN-COL)
107700     MOVE REN-FIELD-VALUE (IDX-RENGLON IDX-REN-COL) TO
107800                                   RPT-FIELD-VALUE (IDX-FIN-COL).
107900 731-MUEVE-VALOR-FILA-E. EXIT.
108000
108100 732-MUEVE-RESPUESTA-FILA SECTION.
108200     SET IDX-REN-PREG TO FIN-PREG-INDICE (IDX-FIN-PREG)
108300     MOVE REN-ANSWER-TEXT (IDX-RENGLON IDX-REN-PREG) TO
108400                                  RPT-ANSWER-TEXT (IDX-FIN-PREG).
108500 732-MUEVE-RESPUESTA-FILA-E. EXIT.
108600******************************************************************
108700*    ESCRIBE LOS TOTALES DE CONTROL CON ESTADO COMPLETED         *
108800******************************************************************
108900 800-ESCRIBE-TOTALES SECTION.
109000     INITIALIZE REG-RPTTOT
109100     MOVE PARM-ORG-ID     TO TOT-ORG-ID
109200     MOVE PARM-COURSE-ID  TO TOT-COURSE-ID
109300     MOVE PARM-BATCH-ID   TO TOT-BATCH-ID
109400     MOVE WKS-TOT-PENDING  TO TOT-PENDING-COUNT
109500     MOVE WKS-TOT-APPROVED TO TOT-APPROVED-COUNT
109600     MOVE WKS-TOT-REJECTED TO TOT-REJECTED-COUNT
109700     MOVE 'COMPLETED'     TO TOT-STATUS
109800     WRITE REG-RPTTOT
109900     IF FS-RPTTOT NOT = 0
110000        MOVE 'WRITE'   TO ACCION
110100        MOVE SPACES    TO LLAVE
110200        MOVE 'RPTTOT'  TO ARCHIVO
110300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
110400                              FS-RPTTOT, FSE-RPTTOT
110500     END-IF
110600     IF SW-REPROCESO-ACTIVADO
110700        DISPLAY "BPRC1G01: LEIDOS=" WKS-WF-LEIDOS
110800                " DEL-LOTE=" WKS-WF-DEL-LOTE
110900                " RENGLONES=" WKS-CANT-RENGLON UPON CONSOLE
110950     END-IF
110970     IF WKS-FIRSTNAME-ANOMALO NOT = ZEROS
110980        DISPLAY "BPRC1G01: FIRSTNAME CON CARACTERES NO"
110990                " ALFABETICOS=" WKS-FIRSTNAME-ANOMALO UPON CONSOLE
111000     END-IF.
111100 800-ESCRIBE-TOTALES-E. EXIT.
111200******************************************************************
111300*   NO SE ENCONTRO EL LOTE O NINGUN REGISTRO DE ESTADO PARA EL   *
111400*   LOTE SOLICITADO: SE ESCRIBEN TOTALES EN CEROS CON FAILED     *
111500******************************************************************
111600 900-FALLA-SIN-DATOS SECTION.
111700     INITIALIZE REG-RPTTOT
111800     MOVE PARM-ORG-ID    TO TOT-ORG-ID
111900     MOVE PARM-COURSE-ID TO TOT-COURSE-ID
112000     MOVE PARM-BATCH-ID  TO TOT-BATCH-ID
112100     MOVE ZEROS TO TOT-PENDING-COUNT TOT-APPROVED-COUNT
112200                   TOT-REJECTED-COUNT
112300     MOVE 'FAILED' TO TOT-STATUS
112400     WRITE REG-RPTTOT
112500     IF FS-RPTTOT NOT = 0
112600        MOVE 'WRITE'   TO ACCION
112700        MOVE SPACES    TO LLAVE
112800        MOVE 'RPTTOT'  TO ARCHIVO
112900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
113000                              FS-RPTTOT, FSE-RPTTOT
113100     END-IF
113200     DISPLAY ">>> NO SE ENCONTRARON DATOS PARA EL LOTE SOLICITADO"
113300             " - REPORTE MARCADO FAILED <<<" UPON CONSOLE.
113400 900-FALLA-SIN-DATOS-E. EXIT.
113500******************************************************************
113600*   ERROR INESPERADO DURANTE EL PROCESO: TOTALES EN CEROS CON    *
113700*   FAILED (VER SPOOL PARA DETALLE DE LA RUTINA DEBD1R00)        *
113800******************************************************************
113900 950-FALLA-ERROR-PROCESO SECTION.
114000     INITIALIZE REG-RPTTOT
114100     MOVE PARM-ORG-ID    TO TOT-ORG-ID
114200     MOVE PARM-COURSE-ID TO TOT-COURSE-ID
114300     MOVE PARM-BATCH-ID  TO TOT-BATCH-ID
114400     MOVE ZEROS TO TOT-PENDING-COUNT TOT-APPROVED-COUNT
114500                   TOT-REJECTED-COUNT
114600     MOVE 'FAILED' TO TOT-STATUS
114700     WRITE REG-RPTTOT
114800     IF FS-RPTTOT NOT = 0
114900        MOVE 'WRITE'   TO ACCION
115000        MOVE SPACES    TO LLAVE
115100        MOVE 'RPTTOT'  TO ARCHIVO
115200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
115300                              FS-RPTTOT, FSE-RPTTOT
115400     END-IF
115500     DISPLAY ">>> ERROR INESPERADO EN EL PROCESO - VER SPOOL <<<"
115600             UPON CONSOLE.
115700 950-FALLA-ERROR-PROCESO-E. EXIT.
115800******************************************************************
115900*                CIERRE DE ARCHIVOS Y FIN DE CORRIDA             *
116000******************************************************************
116100 990-CIERRA-Y-TERMINA SECTION.
116200     CLOSE WFSTAT USRPROF BATCHDET SURVEY HDRDFLT RPTROWS RPTTOT.
116300 990-CIERRA-Y-TERMINA-E. EXIT.
